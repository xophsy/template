000100*****************************************************************
000200* COMPUTE-STOCK                                                *
000300* APPLIES ONE STOCK-ON-HAND ADJUSTMENT (A SALE OR A RECEIPT    *
000400* OF REORDERED GOODS) FOR THE INVENTORY-MANAGER SESSION        *
000500* PROGRAM.  CALLED ONCE PER "S" OR "R" SUBMENU CHOICE WITH THE *
000600* ITEM'S CURRENT STOCK AND THE OPERATOR-ENTERED QUANTITY; A    *
000700* SALE THAT WOULD DRIVE STOCK BELOW ZERO IS CLAMPED TO ZERO.   *
000800*****************************************************************
000900 IDENTIFICATION              DIVISION.
001000*----------------------------------------------------------------
001100 PROGRAM-ID.                 COMPUTE-STOCK.
001200 AUTHOR.                     R K MERCER.
001300 INSTALLATION.               CENTRAL WAREHOUSE SUPPLY - DATA
001400-                            PROCESSING.
001500 DATE-WRITTEN.               MARCH 16 1987.
001600 DATE-COMPILED.
001700 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
001800*
001900*----------------------------------------------------------------
002000* C H A N G E   L O G
002100*----------------------------------------------------------------
002200* RKM  03/16/87  WHS-0001  ORIGINAL SUBPROGRAM - QTY-ON-HAND-IN
002300*                          PLUS OR MINUS QTY-ON-HAND-OUT, NO
002400*                          RANGE CHECK.
002500* JLT  09/02/89  WHS-0114  A LARGE SALE COULD DRIVE STOCK
002600*                          NEGATIVE AND THE MASTER FILE PRINTED
002700*                          "-00007".
002800*                          CLAMP RESULT TO ZERO ON A SALE.
002900* DWS  06/30/94  WHS-0244  DEFENSIVE NUMERIC-CLASS CHECK ADDED ON
003000*                          THE LINKAGE PARAMETERS - A MIS-BUILT
003100*                          CALLING PARAGRAPH IN THE OLD ON-LINE
003200*                          UPDATE PROGRAM WAS PASSING SPACES.
003300* MHK  11/13/98  WHS-0398  Y2K CENTURY-WINDOW REVIEW - PROGRAM
003400*                          CARRIES NO DATE FIELDS, NO CHANGE
003500*                          REQUIRED.  SIGNED OFF FOR Y2K.
003600* LAB  02/08/01  WHS-0512  RENAMED FROM COMPUTE-VALUE (STOCK
003700*                          VALUATION MOVED INTO PRINT-REPORT);
003800*                          THIS COPY NOW DOES THE STOCK-ON-HAND
003900*                          ADJUSTMENT FOR INVENTORY-MANAGER.
004000*----------------------------------------------------------------
004100 ENVIRONMENT                 DIVISION.
004200*----------------------------------------------------------------
004300 CONFIGURATION               SECTION.
004400 SOURCE-COMPUTER.            IBM-4341.
004500*----------------------------------------------------------------
004600 SPECIAL-NAMES.
004700     CLASS VALID-TRANS-CODE-CLASS IS "S" "R".
004800*
004900*****************************************************************
005000 DATA                        DIVISION.
005100*----------------------------------------------------------------
005200 LINKAGE                     SECTION.
005300*----------------------------------------------------------------
005400* LS-TRANS-CODE OF "S" IS A SALE (STOCK REDUCTION, CLAMPED AT
005500* ZERO); "R" IS A REORDER RECEIPT (STOCK INCREASE).  THE THREE
005600* NUMERIC LINKAGE FIELDS EACH CARRY AN ALPHANUMERIC REDEFINITION
005700* SO THIS SUBPROGRAM CAN CLASS-TEST THEM BEFORE TRUSTING THE
005800* CALLER'S ARITHMETIC VIEW OF THE SAME BYTES (SEE WHS-0244).
005900*----------------------------------------------------------------
006000 01  LS-STOCK-PARAMETERS.
006100     05  LS-TRANS-CODE               PIC X(01).
006200     05  LS-CURRENT-STOCK-X          PIC X(07).
006300     05  LS-CURRENT-STOCK  REDEFINES LS-CURRENT-STOCK-X
006400                                     PIC S9(7).
006500     05  LS-ADJUSTMENT-QTY-X         PIC X(07).
006600     05  LS-ADJUSTMENT-QTY REDEFINES LS-ADJUSTMENT-QTY-X
006700                                     PIC S9(7).
006800     05  LS-NEW-STOCK-X              PIC X(07).
006900     05  LS-NEW-STOCK      REDEFINES LS-NEW-STOCK-X
007000                                     PIC S9(7).
007100     05  LS-RETURN-CODE              PIC X(01).
007200         88  LS-STOCK-OK                    VALUE "0".
007300         88  LS-STOCK-BAD-PARM              VALUE "9".
007400*
007500*****************************************************************
007600 PROCEDURE                   DIVISION USING LS-STOCK-PARAMETERS.
007700*----------------------------------------------------------------
007800* MAIN LINE
007900*----------------------------------------------------------------
008000 100-COMPUTE-STOCK-ADJUSTMENT.
008100     PERFORM 200-EDIT-LINKAGE-PARAMETERS.
008200     IF LS-STOCK-OK
008300         PERFORM 200-APPLY-ADJUSTMENT.
008400     EXIT PROGRAM.
008500*----------------------------------------------------------------
008600* REFUSE TO TOUCH THE CALLER'S FIELDS UNLESS THE QUANTITIES ARE
008700* NUMERIC AND THE TRANSACTION CODE IS ONE WE KNOW - WHS-0244.
008800*----------------------------------------------------------------
008900 200-EDIT-LINKAGE-PARAMETERS.
009000     MOVE "0" TO LS-RETURN-CODE.
009100     IF LS-CURRENT-STOCK-X NOT NUMERIC
009200         OR LS-ADJUSTMENT-QTY-X NOT NUMERIC
009300         OR LS-TRANS-CODE IS NOT VALID-TRANS-CODE-CLASS
009400             MOVE "9" TO LS-RETURN-CODE.
009500*----------------------------------------------------------------
009600 200-APPLY-ADJUSTMENT.
009700     EVALUATE TRUE
009800         WHEN LS-TRANS-CODE = "S"
009900             PERFORM 300-APPLY-SALE
010000         WHEN LS-TRANS-CODE = "R"
010100             PERFORM 300-APPLY-REORDER
010200         WHEN OTHER
010300             MOVE "9" TO LS-RETURN-CODE
010400     END-EVALUATE.
010500*----------------------------------------------------------------
010600* SALE - STOCK NEVER GOES BELOW ZERO (WHS-0114).
010700*----------------------------------------------------------------
010800 300-APPLY-SALE.
010900     COMPUTE LS-NEW-STOCK = LS-CURRENT-STOCK - LS-ADJUSTMENT-QTY.
011000     IF LS-NEW-STOCK < 0
011100         MOVE 0 TO LS-NEW-STOCK.
011200*----------------------------------------------------------------
011300* REORDER RECEIPT - STRAIGHT ADDITION, NO CEILING.
011400*----------------------------------------------------------------
011500 300-APPLY-REORDER.
011600     COMPUTE LS-NEW-STOCK = LS-CURRENT-STOCK + LS-ADJUSTMENT-QTY.
