000100*****************************************************************
000200*                                                               *
000300*   ITEMREC  --  INVENTORY ITEM ENTRY, ONE ROW OF THE STOCK    *
000400*                MASTER TABLE / ONE LINE OF THE STOCK MASTER   *
000500*                FILE.                                         *
000600*                                                               *
000700*   THIS MEMBER IS SHARED BY INVENTORY-MANAGER, COMPUTE-STOCK  *
000800*   AND PRINT-REPORT.  A CALLER WRAPS IT IN ITS OWN 01-LEVEL,  *
000900*   OR NESTS IT UNDER AN OCCURS ENTRY WHEN A WHOLE TABLE OF    *
001000*   ROWS IS NEEDED - SEE THE COPY REPLACING ON THE ITEM-TABLE  *
001100*   IN INVENTORY-MANAGER, WHICH BUMPS BOTH LEVELS AT ONCE.     *
001200*                                                               *
001300*   RKM  03/16/87  ORIGINAL LAYOUT FOR THE STOCK CARD CONVERSION*
001400*   JLT  11/02/90  ADDED TRAILING FILLER, RECORD GREW TO 58    *
001500*                  BYTES WHEN REORDER-AMT WAS WIDENED           *
001600*   DWS  06/30/94  ADDED THE WHOLE-ROW ALPHA REDEFINITION,     *
001700*                  MNT1004 NEEDED IT TO SHIFT A ROW IN ONE MOVE *
001800*   GDP  04/05/03  CALLERS THAT NEST THIS MEMBER UNDER AN       *
001900*                  OCCURS ENTRY MUST BUMP BOTH LEVELS -         *
002000*                  REPLACING ==05== BY ==10== ==10== BY ==15== *
002100*                                                               *
002200*****************************************************************
002300 05  ITEM-ENTRY-ALPHA                   PIC X(58).
002400 05  ITEM-ENTRY REDEFINES ITEM-ENTRY-ALPHA.
002500     10  ITEM-NAME                      PIC X(30).
002600     10  ITEM-PRICE                     PIC S9(7)V99.
002700     10  ITEM-NUM-IN-STOCK              PIC S9(7).
002800     10  ITEM-REORDER-AMT               PIC S9(7).
002900     10  FILLER                         PIC X(05).
