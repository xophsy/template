000100*****************************************************************
000200* INVENTORY-MANAGER                                            *
000300* INTERACTIVE SESSION DRIVER FOR THE MERCHANDISE STOCK MASTER. *
000400* LOADS THE STOCK MASTER FILE INTO A NAME-SORTED TABLE, RUNS A *
000500* MENU-DRIVEN OPERATOR SESSION (FIND/SALE/REORDER, ADD, LIST,  *
000600* NEEDS-REORDER), AND REWRITES THE MASTER FILE ON THE WAY OUT. *
000700* CALLS COMPUTE-STOCK TO APPLY A SALE OR REORDER RECEIPT AND   *
000800* PRINT-REPORT TO FORMAT ALL THREE TABULAR REPORTS.            *
000900*****************************************************************
001000 IDENTIFICATION              DIVISION.
001100*----------------------------------------------------------------
001200 PROGRAM-ID.                 INVENTORY-MANAGER.
001300 AUTHOR.                     R K MERCER.
001400 INSTALLATION.               CENTRAL WAREHOUSE SUPPLY - DATA
001500-                            PROCESSING.
001600 DATE-WRITTEN.               MARCH 16 1987.
001700 DATE-COMPILED.
001800 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
001900*
002000*----------------------------------------------------------------
002100* C H A N G E   L O G
002200*----------------------------------------------------------------
002300* RKM  03/16/87  WHS-0003  ORIGINAL - BATCH STOCK-CARD UPDATE,
002400*                          READ A CARD FILE OF TRANSACTIONS
002500*                          AGAINST THE MASTER, NO OPERATOR
002600*                          INTERACTION.
002700* JLT  11/02/90  WHS-0135  REORDER-AMT WIDENED FROM 9(05) TO
002800*                          9(07), SOME SUPPLIER LOT SIZES WERE
002900*                          TRUNCATING.
003000* DWS  06/30/94  WHS-0245  ADDED THE ON-LINE SUBMENU (SALE,
003100*                          RECEIPT, DELETE) SO A COUNTER CLERK
003200*                          COULD POST A TRANSACTION WITHOUT
003300*                          WAITING FOR THE OVERNIGHT BATCH RUN.
003400* CAP  08/22/96  WHS-0390  REPLACED THE SCREEN SECTION FORM
003500*                          WITH PLAIN ACCEPT/DISPLAY PROMPTS -
003600*                          THIS SESSION NOW RUNS FROM ANY
003700*                          TERMINAL, NOT JUST THE 3270 POOL.
003800*                          ADDED ADD-ITEM AND LIST-ALL MENU
003900*                          CHOICES.
004000* MHK  11/13/98  WHS-0398  Y2K CENTURY-WINDOW REVIEW - PROGRAM
004100*                          CARRIES NO DATE FIELDS, NO CHANGE
004200*                          REQUIRED.  SIGNED OFF FOR Y2K.
004300* LAB  02/08/01  WHS-0513  CALLS COMPUTE-STOCK FOR THE SALE AND
004400*                          REORDER-RECEIPT ARITHMETIC INSTEAD
004500*                          OF DOING IT IN LINE.
004600* GDP  04/05/03  WHS-0578  RENAMED FROM INVENTORY-UPDATE TO
004700*                          INVENTORY-MANAGER; DROPPED THE
004800*                          INDEXED MASTER AND SUPPLIER FILE IN
004900*                          FAVOR OF ONE LINE-SEQUENTIAL STOCK
005000*                          FILE, NAME-SORTED, REWRITTEN WHOLE
005100*                          AT END OF SESSION.  ADDED THE
005200*                          NEEDS-REORDER MENU CHOICE.
005300* TRB  09/18/06  WHS-0615  ACCEPT FROM COMMAND-LINE WAS PICKING
005400*                          UP THE WHOLE COMMAND LINE, NOT JUST
005500*                          THE FIRST ARGUMENT - SWITCHED TO
005600*                          ARGUMENT-NUMBER/ARGUMENT-VALUE SO A
005700*                          SECOND OPERAND ON THE RUN COMMAND
005800*                          CAN NO LONGER LEAK INTO THE DSNAME.
005900*----------------------------------------------------------------
006000 ENVIRONMENT                 DIVISION.
006100*----------------------------------------------------------------
006200 CONFIGURATION               SECTION.
006300* SOURCE-COMPUTER ENTRY IS DOCUMENTATION ONLY ON THIS COMPILER -
006400* CARRIED FORWARD FROM THE ORIGINAL 1987 JCL DECK, WHICH RAN
006500* THIS JOB ON THE WAREHOUSE'S OWN 4341 RATHER THAN THE
006600* DOWNTOWN DATA CENTER'S MAINFRAME.
006700 SOURCE-COMPUTER.            IBM-4341.
006800*----------------------------------------------------------------
006900* MAIN-MENU/SUBMENU/YES-NO ANSWERS ARE ALL CHECKED AGAINST A
007000* CLASS CONDITION RATHER THAN A STRING OF IF/OR TESTS - ONE
007100* PLACE TO WIDEN THE VALID SET IF A CHOICE IS EVER ADDED.
007200*----------------------------------------------------------------
007300 SPECIAL-NAMES.
007400     CLASS VALID-MAIN-MENU-CLASS   IS "F" "A" "L" "N" "Q".
007500     CLASS VALID-SUBMENU-CLASS     IS "S" "R" "D" "C".
007600     CLASS VALID-YES-NO-CLASS      IS "Y" "N".
007700*----------------------------------------------------------------
007800* THE STOCK FILE IS LINE-SEQUENTIAL TEXT SINCE WHS-0578 - THE
007900* OLD INDEXED MASTER AND ITS SEPARATE SUPPLIER FILE ARE GONE.
008000* THE DSNAME ITSELF IS A DATA NAME, NOT A LITERAL, SO IT CAN BE
008100* SET AT RUN TIME FROM THE COMMAND LINE (SEE
008200* 300-DETERMINE-INVENTORY-DSNAME BELOW).
008300*----------------------------------------------------------------
008400 INPUT-OUTPUT                SECTION.
008500 FILE-CONTROL.
008600     SELECT  INVENTORY-FILE
008700             ASSIGN TO WS-INVENTORY-DSNAME
008800             ORGANIZATION IS LINE SEQUENTIAL
008900             FILE STATUS IS WS-INVENTORY-FILE-STATUS.
009000*
009100*****************************************************************
009200 DATA                        DIVISION.
009300*----------------------------------------------------------------
009400 FILE                        SECTION.
009500*----------------------------------------------------------------
009600* ONE LINE OF THE STOCK FILE - FREE-FORMAT TEXT, NOT FIXED
009700* COLUMNS.  THE HEADER LINE AND EVERY ITEM LINE ARE BOTH READ
009800* AND WRITTEN THROUGH THIS SAME RAW BUFFER (WHS-0578).
009900*----------------------------------------------------------------
010000 FD  INVENTORY-FILE
010100     RECORD CONTAINS 80 CHARACTERS
010200     DATA RECORD IS INVENTORY-FILE-RECORD.
010300* 80 BYTES IS MORE THAN THE FOUR TOKENS EVER NEED, BUT IT MATCHES
010400* THIS SHOP'S STANDARD CARD-IMAGE RECORD LENGTH, CARRIED FORWARD
010500* SINCE THE 1987 CARD-FILE VERSION OF THIS PROGRAM.
010600 01  INVENTORY-FILE-RECORD       PIC X(80).
010700*
010800*----------------------------------------------------------------
010900 WORKING-STORAGE             SECTION.
011000*----------------------------------------------------------------
011100* FILE PATH AND FILE-STATUS SWITCHES.  WS-CMD-LINE-ARG AND
011200* WS-ARG-COUNT ARE FILLED BY 300-DETERMINE-INVENTORY-DSNAME
011300* BELOW; WS-DEFAULT-DSNAME IS USED WHEN THE RUN COMMAND CARRIES
011400* NO ARGUMENT AT ALL, WHICH IS THE NORMAL CASE ON THIS SHOP'S
011500* SCHEDULED OVERNIGHT RUN.
011600*----------------------------------------------------------------
011700 01  WS-INVENTORY-DSNAME         PIC X(80).
011800 01  WS-DEFAULT-DSNAME           PIC X(80)
011900         VALUE "inventory-manager/inventory-data.txt".
012000 01  WS-CMD-LINE-ARG             PIC X(80).
012100 01  WS-ARG-COUNT                PIC S9(4) COMP VALUE 0.
012200 01  WS-INVENTORY-FILE-STATUS    PIC X(02).
012300     88  WS-INVENTORY-FILE-OK             VALUE "00".
012400     88  WS-INVENTORY-FILE-NOT-FOUND      VALUE "35".
012500 01  WS-INVENTORY-EOF-SW         PIC X(01) VALUE "N".
012600     88  WS-INVENTORY-EOF                 VALUE "Y".
012700*----------------------------------------------------------------
012800* IN-MEMORY STOCK TABLE, KEPT NAME-SORTED (CASE-INSENSITIVE) AT
012900* ALL TIMES BY THE ADD/UPDATE AND DELETE PARAGRAPHS BELOW.  THE
013000* 500-ROW CEILING MATCHES THE OLD INDEXED MASTER'S ALLOCATION
013100* FROM BEFORE WHS-0578 AND HAS NEVER NEEDED RAISING - THIS
013200* WAREHOUSE CARRIES WELL UNDER 500 DISTINCT LINE ITEMS.
013300*----------------------------------------------------------------
013400 01  WS-ITEM-TABLE.
013500     05  WS-ITEM-TABLE-COUNT     PIC S9(4) COMP VALUE 0.
013600     05  WS-ITEM-ROW OCCURS 0 TO 500 TIMES
013700             DEPENDING ON WS-ITEM-TABLE-COUNT
013800             INDEXED BY WS-ITEM-NDX.
013900*        LEVEL NUMBERS IN ITEMREC.CPY ARE BUMPED TWO LEVELS ON
014000*        THE WAY IN SO THE COPYBOOK NESTS UNDER WS-ITEM-ROW
014100*        HERE THE SAME WAY IT NESTS UNDER LS-REPORT-ROW OVER IN
014200*        PRINT-REPORT - ONE COPYBOOK, TWO DIFFERENT PARENTS.
014300         COPY ITEMREC REPLACING ==05== BY ==10==
014400                                 ==10== BY ==15==.
014500*----------------------------------------------------------------
014600* SCRATCH TABLE HANDED TO PRINT-REPORT FOR THE FIND-RESULT AND
014700* NEEDS-REORDER REPORTS (LIST-ALL PASSES WS-ITEM-ROW DIRECTLY).
014800* ROWS ARE COPIED WHOLE, BY THE ALPHA REDEFINITION, SO THIS
014900* TABLE NEEDS NO FIELD BREAKDOWN OF ITS OWN.  WS-REPORT-CODE
015000* CARRIES "F", "L" OR "N" - PRINT-REPORT USES THE SAME LETTER TO
015100* PICK THE RIGHT "NONE FOUND" MESSAGE WHEN THE ROW COUNT IS
015200* ZERO, SO IT MUST MATCH ONE OF ITS OWN CLASS-CONDITION VALUES.
015300*----------------------------------------------------------------
015400*    58 BYTES MATCHES ITEMREC.CPY'S ALPHA REDEFINITION EXACTLY -
015500*    SEE WS-ITEM-TABLE ABOVE FOR THE SAME WIDTH ON THE LIVE SIDE.
015600 01  WS-REPORT-CODE              PIC X(01).
015700 01  WS-REPORT-ROW-COUNT         PIC S9(4) COMP VALUE 0.
015800 01  WS-REPORT-TABLE.
015900     05  WS-REPORT-ROW-RAW OCCURS 0 TO 500 TIMES
016000             DEPENDING ON WS-REPORT-ROW-COUNT
016100             INDEXED BY WS-REPORT-NDX
016200             PIC X(58).
016300*----------------------------------------------------------------
016400* CASE-FOLD ALPHABET FOR THE CASE-INSENSITIVE NAME COMPARES -
016500* THE STOCK FILE ITSELF MAY CARRY MIXED-CASE ITEM NAMES.  USED
016600* WITH INSPECT ... CONVERTING THROUGHOUT THE PROCEDURE DIVISION
016700* IN PLACE OF AN INTRINSIC UPPER-CASE FUNCTION, WHICH THIS
016800* SHOP'S COMPILER LEVEL DOES NOT SUPPORT.
016900*----------------------------------------------------------------
017000 01  WS-CASE-FOLD-ALPHABET.
017100     05  WS-LOWER-ALPHABET       PIC X(26)
017200             VALUE "abcdefghijklmnopqrstuvwxyz".
017300     05  WS-UPPER-ALPHABET       PIC X(26)
017400             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017500*----------------------------------------------------------------
017600* BINARY-SEARCH AND SORTED-INSERT WORK FIELDS - ALL COMP, THESE
017700* ARE PURE SUBSCRIPTS AND NEVER GET DISPLAYED OR PUNCHED TO THE
017800* STOCK FILE.  WS-SEARCH-NAME/WS-SEARCH-NAME-UC HOLD THE FIND
017900* KEY, WS-COMPARE-NAME-UC IS THE SCRATCH PAD THE SEARCH AND THE
018000* SCAN BELOW BOTH USE TO FOLD ONE TABLE ROW'S NAME TO UPPER CASE
018100* BEFORE COMPARING IT.
018200*----------------------------------------------------------------
018300 01  WS-SEARCH-NAME              PIC X(30).
018400 01  WS-SEARCH-NAME-UC           PIC X(30).
018500 01  WS-COMPARE-NAME-UC          PIC X(30).
018600 01  WS-FOUND-NDX                PIC S9(4) COMP VALUE 0.
018700 01  WS-LOW-NDX                  PIC S9(4) COMP.
018800 01  WS-HIGH-NDX                 PIC S9(4) COMP.
018900 01  WS-MID-NDX                  PIC S9(4) COMP.
019000 01  WS-SCAN-NDX                 PIC S9(4) COMP.
019100 01  WS-INSERT-NDX                PIC S9(4) COMP.
019200 01  WS-SHIFT-NDX                PIC S9(4) COMP.
019300 01  WS-COPY-NDX                 PIC S9(4) COMP.
019400*----------------------------------------------------------------
019500* SESSION AND MENU CONTROL SWITCHES.  WS-EXIT-REASON RECORDS
019600* WHETHER THE SESSION ENDED VIA THE MAIN MENU'S Q CHOICE OR VIA
019700* AN "N" ANSWER TO THE CONTINUE PROMPT - 200-TERMINATE-SESSION
019800* USES IT TO PICK BETWEEN THE TWO SIGN-OFF MESSAGES.
019900*----------------------------------------------------------------
020000 01  WS-MAIN-MENU-CHOICE         PIC X(01).
020100 01  WS-SUBMENU-CHOICE           PIC X(01).
020200 01  WS-CONTINUE-ANSWER          PIC X(01).
020300 01  WS-SESSION-DONE-SW          PIC X(01) VALUE "N".
020400     88  WS-SESSION-DONE                  VALUE "Y".
020500 01  WS-EXIT-REASON              PIC X(01) VALUE SPACE.
020600     88  WS-EXIT-VIA-QUIT                 VALUE "Q".
020700 01  WS-SUBMENU-DONE-SW          PIC X(01).
020800     88  WS-SUBMENU-DONE                  VALUE "Y".
020900 01  WS-CONTINUE-VALID-SW        PIC X(01).
021000     88  WS-CONTINUE-VALID                VALUE "Y".
021100*    ONE "Y" SWITCH PER RE-PROMPT LOOP - EACH IS RESET TO "N" BY
021200*    THE LOOP'S CALLER, NOT BY THE PROMPT PARAGRAPH ITSELF.
021300*----------------------------------------------------------------
021400* GENERIC OPERATOR-ENTRY VALIDATION FIELDS.  A DECIMAL OR WHOLE
021500* NUMBER IS ACCEPTED INTO A JUSTIFIED-RIGHT ALPHANUMERIC COPY,
021600* LEADING SPACES ARE TURNED TO ZERO, AND THE NUMERIC REDEFINITION
021700* IS THEN CLASS-TESTED BEFORE BEING TRUSTED - WHS-0245.  THIS
021800* TWO-STEP (JUSTIFIED-RIGHT COPY, THEN REDEFINE) IS NEEDED
021900* BECAUSE ACCEPT LEAVES A SHORT ENTRY LEFT-JUSTIFIED WITH
022000* TRAILING SPACES, WHICH IS NOT NUMERIC-TESTABLE AS TYPED.
022100*----------------------------------------------------------------
022200 01  WS-NAME-VALID-SW            PIC X(01).
022300     88  WS-NAME-VALID                    VALUE "Y".
022400*
022500 01  WS-QTY-ENTRY-TEXT           PIC X(07).
022600 01  WS-QTY-ENTRY-TEXT-R         PIC X(07) JUSTIFIED RIGHT.
022700 01  WS-QTY-ENTRY-NUM REDEFINES WS-QTY-ENTRY-TEXT-R
022800                                 PIC S9(7).
022900 01  WS-QTY-MINIMUM              PIC S9(7) VALUE 0.
023000 01  WS-QTY-RESULT               PIC S9(7).
023100 01  WS-QTY-VALID-SW             PIC X(01).
023200     88  WS-QTY-VALID                     VALUE "Y".
023300 01  WS-QTY-PROMPT-TEXT          PIC X(40).
023400*
023500 01  WS-PRICE-ENTRY-TEXT         PIC X(10).
023600 01  WS-PRICE-WHOLE-TEXT         PIC X(07).
023700 01  WS-PRICE-FRAC-TEXT          PIC X(02).
023800 01  WS-PRICE-WHOLE-TEXT-R       PIC X(07) JUSTIFIED RIGHT.
023900 01  WS-PRICE-WHOLE-NUM REDEFINES WS-PRICE-WHOLE-TEXT-R
024000                                 PIC S9(7).
024100 01  WS-PRICE-FRAC-TEXT-R        PIC X(02) JUSTIFIED RIGHT.
024200 01  WS-PRICE-FRAC-NUM REDEFINES WS-PRICE-FRAC-TEXT-R
024300                                 PIC S9(2).
024400 01  WS-PRICE-VALID-SW           PIC X(01).
024500     88  WS-PRICE-VALID                   VALUE "Y".
024600 01  WS-PRICE-RESULT             PIC S9(7)V99.
024700*----------------------------------------------------------------
024800* ADD-ITEM WORK FIELDS.  THESE HOLD THE VALIDATED ENTRY UNTIL
024900* 800-ADD-OR-UPDATE-ITEM CAN FIND THE RIGHT SLOT FOR IT - THEY
025000* ARE NOT MOVED INTO THE TABLE UNTIL THE INSERT POINT (OR THE
025100* MATCHING EXISTING ROW) IS KNOWN.
025200*----------------------------------------------------------------
025300 01  WS-NEW-NAME                 PIC X(30).
025400 01  WS-NEW-NAME-UC              PIC X(30).
025500 01  WS-NEW-PRICE                PIC S9(7)V99.
025600 01  WS-NEW-STOCK                PIC S9(7).
025700 01  WS-NEW-REORDER-AMT          PIC S9(7).
025800*----------------------------------------------------------------
025900* SALE / REORDER SUBMENU WORK FIELDS AND THE CALL PARAMETER
026000* GROUP HANDED TO COMPUTE-STOCK - LAYOUT MUST STAY BYTE-FOR-BYTE
026100* WITH ITS LS-STOCK-PARAMETERS.  WS-STOCK-DISPLAY-EDIT IS THE
026200* ZERO-SUPPRESSED PICTURE USED TO ECHO THE NEW STOCK COUNT BACK
026300* TO THE OPERATOR AFTER THE CALL RETURNS.
026400*----------------------------------------------------------------
026500 01  WS-SALE-QTY                 PIC S9(7).
026600 01  WS-REORDER-QTY              PIC S9(7).
026700*    ZERO-SUPPRESSED SO A SMALL NEW STOCK COUNT DOES NOT ECHO
026800*    BACK TO THE OPERATOR WITH A ROW OF LEADING ZEROS.
026900 01  WS-STOCK-DISPLAY-EDIT       PIC Z(6)9.
027000*
027100*----------------------------------------------------------------
027200* CALL PARAMETER GROUP FOR COMPUTE-STOCK (WHS-0513).  EACH
027300* NUMERIC VALUE TRAVELS AS AN ALPHANUMERIC FIELD WITH A NUMERIC
027400* REDEFINITION SO THE TWO PROGRAMS AGREE ON STORAGE LAYOUT
027500* REGARDLESS OF HOW EACH ONE'S COMPILER PADS A SIGNED NUMERIC -
027600* SEE COMPUTE-STOCK'S OWN LS-STOCK-PARAMETERS FOR THE CALLEE
027700* SIDE OF THIS SAME GROUP.  WS-CALL-RETURN-CODE COMES BACK "0"
027800* ON A NORMAL COMPLETION; NO OTHER RETURN CODE IS DEFINED YET.
027900*----------------------------------------------------------------
028000 01  WS-STOCK-CALL-PARMS.
028100     05  WS-CALL-TRANS-CODE          PIC X(01).
028200     05  WS-CALL-CURRENT-STOCK-X     PIC X(07).
028300     05  WS-CALL-CURRENT-STOCK REDEFINES
028400             WS-CALL-CURRENT-STOCK-X PIC S9(7).
028500     05  WS-CALL-ADJUSTMENT-QTY-X    PIC X(07).
028600     05  WS-CALL-ADJUSTMENT-QTY REDEFINES
028700             WS-CALL-ADJUSTMENT-QTY-X PIC S9(7).
028800     05  WS-CALL-NEW-STOCK-X         PIC X(07).
028900     05  WS-CALL-NEW-STOCK REDEFINES
029000             WS-CALL-NEW-STOCK-X     PIC S9(7).
029100     05  WS-CALL-RETURN-CODE         PIC X(01).
029200         88  WS-CALL-STOCK-OK               VALUE "0".
029300*----------------------------------------------------------------
029400* LOAD-TIME PARSE FIELDS - ONE STOCK-FILE LINE IS FOUR
029500* WHITESPACE-SEPARATED TOKENS, NAME PRICE STOCK REORDER-AMT.
029600* KEPT AS A SEPARATE SET OF FIELDS FROM THE ADD-ITEM AND SALE/
029700* REORDER WORK AREAS ABOVE EVEN THOUGH THE CONVERSION LOGIC IS
029800* SIMILAR - LOAD RUNS ONCE AT START-UP AGAINST FILE TEXT, THE
029900* OTHERS RUN REPEATEDLY AGAINST OPERATOR-TYPED TEXT, AND
030000* KEEPING THEM SEPARATE AVOIDS ONE PARAGRAPH STOMPING ON
030100* ANOTHER'S SCRATCH FIELDS MID-VALIDATION.
030200*----------------------------------------------------------------
030300 01  WS-LOAD-NAME-TEXT           PIC X(30).
030400 01  WS-LOAD-PRICE-TEXT          PIC X(10).
030500 01  WS-LOAD-STOCK-TEXT          PIC X(07).
030600 01  WS-LOAD-REORDER-TEXT        PIC X(07).
030700*
030800 01  WS-LOAD-PRICE-WHOLE-TEXT    PIC X(07).
030900 01  WS-LOAD-PRICE-FRAC-TEXT     PIC X(02).
031000 01  WS-LOAD-PRICE-WHOLE-TEXT-R  PIC X(07) JUSTIFIED RIGHT.
031100 01  WS-LOAD-PRICE-WHOLE-NUM REDEFINES
031200         WS-LOAD-PRICE-WHOLE-TEXT-R PIC S9(7).
031300 01  WS-LOAD-PRICE-FRAC-TEXT-R   PIC X(02) JUSTIFIED RIGHT.
031400 01  WS-LOAD-PRICE-FRAC-NUM REDEFINES
031500         WS-LOAD-PRICE-FRAC-TEXT-R PIC S9(2).
031600 01  WS-LOAD-PRICE-RESULT        PIC S9(7)V99.
031700*
031800 01  WS-LOAD-STOCK-TEXT-R        PIC X(07) JUSTIFIED RIGHT.
031900 01  WS-LOAD-STOCK-NUM REDEFINES WS-LOAD-STOCK-TEXT-R
032000                                 PIC S9(7).
032100 01  WS-LOAD-REORDER-TEXT-R      PIC X(07) JUSTIFIED RIGHT.
032200 01  WS-LOAD-REORDER-NUM REDEFINES WS-LOAD-REORDER-TEXT-R
032300                                 PIC S9(7).
032400*----------------------------------------------------------------
032500* SAVE-TIME (REWRITE) OUTPUT LINE - PADDED OUT TO THE FULL
032600* 80-BYTE RECORD WIDTH.  WS-HEADER-LINE IS WRITTEN ONCE AS THE
032700* FIRST LINE OF THE FILE, PURELY FOR A HUMAN OPENING THE FILE IN
032800* A TEXT EDITOR - IT IS NEVER READ BACK BY 500-PARSE-INVENTORY-
032900* LINE, WHICH IS WHY THE LOAD SIDE PRIMES PAST IT WITH A DOUBLE
033000* READ INSTEAD OF PARSING IT AS DATA.
033100*----------------------------------------------------------------
033200 01  WS-HEADER-LINE              PIC X(25)
033300         VALUE "Item Price Stock Reorder".
033400 01  WS-OUTPUT-LINE.
033500     05  WS-OUT-NAME             PIC X(30).
033600     05  FILLER                  PIC X(01) VALUE SPACE.
033700     05  WS-OUT-PRICE            PIC X(10).
033800     05  FILLER                  PIC X(01) VALUE SPACE.
033900     05  WS-OUT-STOCK            PIC X(07).
034000     05  FILLER                  PIC X(01) VALUE SPACE.
034100     05  WS-OUT-REORDER          PIC X(07).
034200     05  FILLER                  PIC X(23) VALUE SPACES.
034300 01  WS-OUT-PRICE-EDIT           PIC ZZZZZZ9.99.
034400 01  WS-OUT-STOCK-EDIT           PIC Z(6)9.
034500 01  WS-OUT-REORDER-EDIT         PIC Z(6)9.
034600*----------------------------------------------------------------
034700* OPERATOR PROMPTS AND MESSAGES.  KEPT AS SEPARATE 01-LEVEL
034800* LITERALS RATHER THAN BUILT AT RUN TIME - THIS SHOP'S PRACTICE
034900* SINCE THE ORIGINAL BATCH PROGRAM (WHS-0003) WAS TO SPELL OUT
035000* EVERY OPERATOR-FACING LINE OF TEXT RIGHT HERE IN WORKING
035100* STORAGE, WHERE A LATER MAINTAINER CAN FIND AND REWORD IT
035200* WITHOUT HUNTING THROUGH THE PROCEDURE DIVISION.
035300*----------------------------------------------------------------
035400* MENU AND SUBMENU TEXT
035500*----------------------------------------------------------------
035600 01  WS-FIND-NAME-PROMPT         PIC X(40)
035700         VALUE "Enter item name to find:".
035800 01  WS-ADD-NAME-PROMPT          PIC X(40)
035900         VALUE "Enter new item name:".
036000 01  WS-ADD-PRICE-PROMPT         PIC X(40)
036100         VALUE "Enter unit price:".
036200 01  WS-ADD-REORDER-PROMPT       PIC X(40)
036300         VALUE "Enter reorder amount:".
036400 01  WS-SALE-QTY-PROMPT          PIC X(40)
036500         VALUE "Enter quantity sold:".
036600 01  WS-REORDER-QTY-PROMPT       PIC X(40)
036700         VALUE "Enter reorder quantity:".
036800 01  WS-SUBMENU-PROMPT           PIC X(48)
036900         VALUE "S-Sale R-Reorder D-Delete C-Cancel:".
037000 01  WS-CONTINUE-PROMPT-TEXT     PIC X(48)
037100         VALUE "Perform another action? (Y/N)".
037200 01  WS-MAIN-MENU-LINE-1         PIC X(20)
037300         VALUE "F - Find an item".
037400 01  WS-MAIN-MENU-LINE-2         PIC X(20)
037500         VALUE "A - Add an item".
037600 01  WS-MAIN-MENU-LINE-3         PIC X(24)
037700         VALUE "L - List all items".
037800 01  WS-MAIN-MENU-LINE-4         PIC X(32)
037900         VALUE "N - Show items needing reorder".
038000 01  WS-MAIN-MENU-LINE-5         PIC X(20)
038100         VALUE "Q - Quit".
038200 01  WS-MAIN-MENU-PROMPT         PIC X(20)
038300         VALUE "Enter your choice:".
038400*
038500*----------------------------------------------------------------
038600* VALIDATION AND ERROR MESSAGES - ONE PER REJECTED ENTRY, REUSED
038700* ACROSS EVERY PROMPT LOOP THAT CAN REJECT THE SAME KIND OF BAD
038800* INPUT (BLANK NAME, NON-NUMERIC QUANTITY, MALFORMED PRICE).
038900*----------------------------------------------------------------
039000 01  WS-BLANK-NAME-MESSAGE       PIC X(40)
039100         VALUE "Item name cannot be blank.".
039200 01  WS-INVALID-QTY-MESSAGE      PIC X(40)
039300         VALUE "Invalid quantity - please try again.".
039400 01  WS-INVALID-PRICE-MESSAGE    PIC X(40)
039500         VALUE "Invalid price - please try again.".
039600 01  WS-INVALID-MENU-MESSAGE     PIC X(40)
039700         VALUE "Invalid menu selection.".
039800 01  WS-INVALID-SUBMENU-MESSAGE  PIC X(40)
039900         VALUE "Invalid submenu selection.".
040000 01  WS-INVALID-YN-MESSAGE       PIC X(40)
040100         VALUE "Please answer Y or N.".
040200*    ADDED/DELETED/UPDATED CONFIRM A TRANSACTION WENT THROUGH -
040300*    THE INVALID-* MESSAGES ABOVE ONLY EVER FIRE ON A RE-PROMPT.
040400 01  WS-ITEM-ADDED-MESSAGE       PIC X(20) VALUE "Item added.".
040500 01  WS-ITEM-DELETED-MESSAGE     PIC X(20) VALUE "Item deleted.".
040600 01  WS-STOCK-UPDATED-MESSAGE    PIC X(20)
040700         VALUE "Updated stock: ".
040800*----------------------------------------------------------------
040900* SESSION-LEVEL MESSAGES - LOAD/SAVE FAILURES AND THE TWO
041000* SIGN-OFF LINES (SEE 200-TERMINATE-SESSION ABOVE FOR WHICH ONE
041100* PRINTS ON A GIVEN RUN).
041200*----------------------------------------------------------------
041300 01  WS-LOAD-FAILURE-MESSAGE     PIC X(60)
041400         VALUE "Unable to open inventory file - empty table.".
041500 01  WS-SAVE-FAILURE-MESSAGE     PIC X(60)
041600         VALUE "Unable to save the inventory file.".
041700*    GOODBYE PRINTS ON THE Q PATH, THANK-YOU ON THE "N" TO
041800*    CONTINUE PATH - SEE 200-TERMINATE-SESSION FOR THE TEST.
041900 01  WS-GOODBYE-MESSAGE          PIC X(20) VALUE "Goodbye!".
042000 01  WS-THANK-YOU-MESSAGE        PIC X(48)
042100         VALUE "Thank you for using the Inventory Manager.".
042200*
042300*****************************************************************
042400 PROCEDURE                   DIVISION.
042500*----------------------------------------------------------------
042600* MAIN LINE - LOAD, RUN THE MENU UNTIL QUIT OR "N" ON THE
042700* CONTINUE PROMPT, SAVE, STOP.  NOTHING ELSE HAPPENS AT THIS
042800* LEVEL - EVERY BUSINESS RULE LIVES DOWN IN THE 200/300 SERIES.
042900*----------------------------------------------------------------
043000 100-INVENTORY-MANAGER-SESSION.
043100     PERFORM 200-INITIALIZE-SESSION.
043200*    LOOPS ONCE PER MENU CHOICE, NOT ONCE PER ITEM - A SINGLE
043300*    PASS THROUGH HERE CAN COVER A FIND, ITS SUBMENU, AND THE
043400*    FOLLOW-UP CONTINUE PROMPT ALL IN ONE GO.
043500     PERFORM 200-PROCESS-MAIN-MENU UNTIL WS-SESSION-DONE.
043600     PERFORM 200-TERMINATE-SESSION.
043700     STOP RUN.
043800*----------------------------------------------------------------
043900* START-OF-RUN: PIN DOWN THE STOCK FILE NAME, THEN LOAD IT.
044000*----------------------------------------------------------------
044100 200-INITIALIZE-SESSION.
044200*    ORDER MATTERS - THE DSNAME MUST BE PINNED DOWN BEFORE THE
044300*    OPEN INPUT STATEMENT INSIDE 300-LOAD-INVENTORY-FILE RUNS.
044400     PERFORM 300-DETERMINE-INVENTORY-DSNAME.
044500     PERFORM 300-LOAD-INVENTORY-FILE.
044600*----------------------------------------------------------------
044700* END-OF-RUN: THE TABLE IS ALWAYS SAVED, WHETHER THE OPERATOR
044800* QUIT (WS-EXIT-VIA-QUIT) OR ANSWERED "N" TO THE CONTINUE PROMPT
044900* AFTER SOME OTHER ACTION - THE SIGN-OFF MESSAGE IS THE ONLY
045000* THING THAT DIFFERS BETWEEN THE TWO PATHS.
045100*----------------------------------------------------------------
045200 200-TERMINATE-SESSION.
045300     PERFORM 300-SAVE-INVENTORY-FILE.
045400     IF WS-EXIT-VIA-QUIT
045500         DISPLAY WS-GOODBYE-MESSAGE
045600     ELSE
045700         DISPLAY WS-THANK-YOU-MESSAGE
045800     END-IF.
045900*----------------------------------------------------------------
046000* WS-INVENTORY-DSNAME COMES FROM THE FIRST NON-BLANK COMMAND
046100* LINE ARGUMENT, OR THE BUILT-IN DEFAULT (WHS-0578).  ARGUMENT
046200* ONE IS PULLED BY NUMBER (WHS-0615) - ACCEPT FROM COMMAND-LINE
046300* RETURNS THE WHOLE COMMAND LINE, NOT JUST THE FIRST OPERAND.
046400*----------------------------------------------------------------
046500 300-DETERMINE-INVENTORY-DSNAME.
046600*    ARGUMENT-NUMBER TELLS US WHETHER THERE IS A FIRST OPERAND
046700*    AT ALL BEFORE WE TRY TO PULL IT (WHS-0615).
046800     ACCEPT WS-ARG-COUNT FROM ARGUMENT-NUMBER.
046900     IF WS-ARG-COUNT > 0
047000         DISPLAY 1 UPON ARGUMENT-NUMBER
047100         ACCEPT WS-CMD-LINE-ARG FROM ARGUMENT-VALUE
047200     ELSE
047300         MOVE SPACES TO WS-CMD-LINE-ARG
047400     END-IF.
047500*    A BLANK ARGUMENT (OR NONE AT ALL) FALLS BACK TO THE
047600*    COMPILED-IN DEFAULT PATH.
047700     IF WS-CMD-LINE-ARG = SPACES
047800         MOVE WS-DEFAULT-DSNAME TO WS-INVENTORY-DSNAME
047900     ELSE
048000         MOVE WS-CMD-LINE-ARG TO WS-INVENTORY-DSNAME
048100     END-IF.
048200*----------------------------------------------------------------
048300* A MISSING STOCK FILE IS NOT AN ERROR - START WITH AN EMPTY
048400* TABLE.  ANY OTHER OPEN FAILURE IS REPORTED BUT NOT FATAL.
048500*----------------------------------------------------------------
048600 300-LOAD-INVENTORY-FILE.
048700     MOVE 0 TO WS-ITEM-TABLE-COUNT.
048800     MOVE "N" TO WS-INVENTORY-EOF-SW.
048900     OPEN INPUT INVENTORY-FILE.
049000     EVALUATE TRUE
049100         WHEN WS-INVENTORY-FILE-OK
049200*            DOUBLE-PRIMED READ - THE FIRST READ ONLY EVER
049300*            LOADS THE HEADER LINE, WHICH IS DISCARDED HERE
049400*            AND NEVER PASSED TO 400-BUILD-ITEM-ROW.
049500             PERFORM 400-READ-INVENTORY-LINE
049600             PERFORM 400-READ-INVENTORY-LINE
049700             PERFORM 400-BUILD-ITEM-ROW
049800                 UNTIL WS-INVENTORY-EOF
049900             CLOSE INVENTORY-FILE
050000*            NO STOCK FILE ON THIS SHOP'S FIRST-EVER RUN, OR A
050100*            NEW DSNAME PASSED ON THE COMMAND LINE - THAT IS
050200*            FINE, THE SESSION JUST STARTS WITH ZERO ITEMS.
050300         WHEN WS-INVENTORY-FILE-NOT-FOUND
050400             CONTINUE
050500*            ANYTHING ELSE (BAD DSNAME, PERMISSIONS, DEVICE
050600*            DOWN) IS REPORTED BUT NOT FATAL - THE OPERATOR CAN
050700*            STILL ADD ITEMS AND SAVE TO A NEW FILE.
050800         WHEN OTHER
050900             DISPLAY WS-LOAD-FAILURE-MESSAGE
051000     END-EVALUATE.
051100*----------------------------------------------------------------
051200* ONE PHYSICAL READ, USED BOTH FOR THE HEADER-SKIPPING PRIME
051300* AND FOR EVERY DETAIL LINE THEREAFTER.
051400*----------------------------------------------------------------
051500 400-READ-INVENTORY-LINE.
051600     READ INVENTORY-FILE
051700         AT END SET WS-INVENTORY-EOF TO TRUE.
051800*----------------------------------------------------------------
051900* A LINE WITH FEWER THAN FOUR TOKENS (INCLUDING A BLANK LINE)
052000* IS SKIPPED, NOT LOADED.
052100*----------------------------------------------------------------
052200 400-BUILD-ITEM-ROW.
052300     PERFORM 500-PARSE-INVENTORY-LINE.
052400*    ALL FOUR TOKENS MUST BE PRESENT OR THE LINE IS DROPPED -
052500*    THIS IS WHAT LETS A BLANK LINE AT THE BOTTOM OF THE FILE
052600*    (LEFT OVER FROM AN EDITOR SAVE) PASS THROUGH HARMLESSLY.
052700     IF WS-LOAD-NAME-TEXT NOT = SPACES
052800         AND WS-LOAD-PRICE-TEXT NOT = SPACES
052900         AND WS-LOAD-STOCK-TEXT NOT = SPACES
053000         AND WS-LOAD-REORDER-TEXT NOT = SPACES
053100             PERFORM 500-APPEND-LOADED-ROW
053200     END-IF.
053300     PERFORM 400-READ-INVENTORY-LINE.
053400*----------------------------------------------------------------
053500* SPLITS ONE STOCK-FILE LINE INTO ITS FOUR WHITESPACE-SEPARATED
053600* TOKENS.  EXTRA OR MISSING TOKENS SIMPLY LEAVE THE CORRESPONDING
053700* FIELD BLANK, WHICH 400-BUILD-ITEM-ROW THEN CATCHES ABOVE.
053800*----------------------------------------------------------------
053900 500-PARSE-INVENTORY-LINE.
054000*    CLEARED FIRST SO A SHORT LINE (FEWER THAN FOUR TOKENS)
054100*    LEAVES ITS TRAILING FIELDS BLANK RATHER THAN CARRYING OVER
054200*    WHATEVER THE PREVIOUS LINE LEFT IN THEM.
054300     MOVE SPACES TO WS-LOAD-NAME-TEXT WS-LOAD-PRICE-TEXT
054400         WS-LOAD-STOCK-TEXT WS-LOAD-REORDER-TEXT.
054500     UNSTRING INVENTORY-FILE-RECORD DELIMITED BY ALL SPACE
054600         INTO WS-LOAD-NAME-TEXT WS-LOAD-PRICE-TEXT
054700              WS-LOAD-STOCK-TEXT WS-LOAD-REORDER-TEXT.
054800*----------------------------------------------------------------
054900* CONVERTS THE THREE NUMERIC TOKENS AND APPENDS THE ROW AT THE
055000* BOTTOM OF THE TABLE.  THE FILE IS TRUSTED TO ALREADY BE IN
055100* NAME ORDER FROM THE LAST SAVE - NO RE-SORT IS DONE ON LOAD.
055200*----------------------------------------------------------------
055300 500-APPEND-LOADED-ROW.
055400*    ONE CONVERT PARAGRAPH PER TOKEN, KEPT SEPARATE RATHER THAN
055500*    ONE BIG PARAGRAPH SO EACH CAN BE TESTED ON ITS OWN.
055600     ADD 1 TO WS-ITEM-TABLE-COUNT.
055700     MOVE WS-LOAD-NAME-TEXT TO ITEM-NAME (WS-ITEM-TABLE-COUNT).
055800     PERFORM 600-CONVERT-LOAD-PRICE.
055900     MOVE WS-LOAD-PRICE-RESULT
056000         TO ITEM-PRICE (WS-ITEM-TABLE-COUNT).
056100     PERFORM 600-CONVERT-LOAD-STOCK.
056200     MOVE WS-LOAD-STOCK-NUM
056300         TO ITEM-NUM-IN-STOCK (WS-ITEM-TABLE-COUNT).
056400     PERFORM 600-CONVERT-LOAD-REORDER.
056500     MOVE WS-LOAD-REORDER-NUM
056600         TO ITEM-REORDER-AMT (WS-ITEM-TABLE-COUNT).
056700*----------------------------------------------------------------
056800* PRICE IS THE ONE LOAD TOKEN WITH A DECIMAL POINT - SPLIT ON
056900* "." AND RECOMBINE AS A SCALED INTEGER, SAME TECHNIQUE THE
057000* ADD-ITEM PRICE PROMPT USES BELOW AT 900-PROMPT-AND-CHECK-PRICE.
057100* A MISSING FRACTION (JUST A WHOLE-DOLLAR AMOUNT ON THE FILE)
057200* IS TREATED AS .00, NOT AS AN ERROR.
057300*----------------------------------------------------------------
057400 600-CONVERT-LOAD-PRICE.
057500     MOVE SPACES TO WS-LOAD-PRICE-WHOLE-TEXT
057600         WS-LOAD-PRICE-FRAC-TEXT.
057700     UNSTRING WS-LOAD-PRICE-TEXT DELIMITED BY "."
057800         INTO WS-LOAD-PRICE-WHOLE-TEXT WS-LOAD-PRICE-FRAC-TEXT.
057900     MOVE WS-LOAD-PRICE-WHOLE-TEXT TO WS-LOAD-PRICE-WHOLE-TEXT-R.
058000     INSPECT WS-LOAD-PRICE-WHOLE-TEXT-R
058100         REPLACING LEADING SPACE BY ZERO.
058200     IF WS-LOAD-PRICE-FRAC-TEXT = SPACES
058300         MOVE ZEROS TO WS-LOAD-PRICE-FRAC-TEXT-R
058400     ELSE
058500         MOVE WS-LOAD-PRICE-FRAC-TEXT
058600             TO WS-LOAD-PRICE-FRAC-TEXT-R
058700         INSPECT WS-LOAD-PRICE-FRAC-TEXT-R
058800             REPLACING LEADING SPACE BY ZERO
058900     END-IF.
059000     COMPUTE WS-LOAD-PRICE-RESULT = WS-LOAD-PRICE-WHOLE-NUM +
059100         (WS-LOAD-PRICE-FRAC-NUM / 100).
059200*----------------------------------------------------------------
059300* NUM-IN-STOCK IS A PLAIN WHOLE NUMBER ON THE FILE - JUST
059400* RIGHT-JUSTIFY AND ZERO-FILL BEFORE THE NUMERIC REDEFINITION
059500* IS TRUSTED.
059600*----------------------------------------------------------------
059700 600-CONVERT-LOAD-STOCK.
059800*    NO NUMERIC CLASS TEST HERE - A BAD STOCK-FILE VALUE IS
059900*    TRUSTED, UNLIKE OPERATOR-TYPED INPUT, SINCE THE FILE IS
060000*    ALWAYS WRITTEN BY THIS SAME PROGRAM'S OWN SAVE ROUTINE.
060100     MOVE WS-LOAD-STOCK-TEXT TO WS-LOAD-STOCK-TEXT-R.
060200     INSPECT WS-LOAD-STOCK-TEXT-R
060300         REPLACING LEADING SPACE BY ZERO.
060400*----------------------------------------------------------------
060500* SAME CONVERSION AS THE STOCK COUNT ABOVE, FOR THE REORDER
060600* AMOUNT TOKEN.
060700*----------------------------------------------------------------
060800 600-CONVERT-LOAD-REORDER.
060900     MOVE WS-LOAD-REORDER-TEXT TO WS-LOAD-REORDER-TEXT-R.
061000     INSPECT WS-LOAD-REORDER-TEXT-R
061100         REPLACING LEADING SPACE BY ZERO.
061200*----------------------------------------------------------------
061300* REWRITE THE WHOLE FILE, HEADER FIRST, IN CURRENT TABLE ORDER.
061400*----------------------------------------------------------------
061500 300-SAVE-INVENTORY-FILE.
061600     OPEN OUTPUT INVENTORY-FILE.
061700*    "00" MEANS THE SAME THING ON AN OPEN OUTPUT AS IT DOES ON
061800*    THE OPEN INPUT UP IN 300-LOAD-INVENTORY-FILE, SO THE SAME
061900*    88-LEVEL IS REUSED HERE RATHER THAN DEFINING A SECOND ONE.
062000     IF WS-INVENTORY-FILE-OK
062100         MOVE WS-HEADER-LINE TO INVENTORY-FILE-RECORD
062200         WRITE INVENTORY-FILE-RECORD
062300*        THE TABLE IS ALREADY IN NAME ORDER (ADD/UPDATE AND
062400*        DELETE BOTH MAINTAIN THAT), SO THE ROWS ARE WRITTEN
062500*        OUT IN SUBSCRIPT ORDER WITH NO SORT NEEDED HERE.
062600         PERFORM 400-WRITE-ITEM-LINE
062700             VARYING WS-COPY-NDX FROM 1 BY 1
062800             UNTIL WS-COPY-NDX > WS-ITEM-TABLE-COUNT
062900         CLOSE INVENTORY-FILE
063000     ELSE
063100         DISPLAY WS-SAVE-FAILURE-MESSAGE
063200     END-IF.
063300*----------------------------------------------------------------
063400* ONE ITEM ROW, EDITED THROUGH THE ZERO-SUPPRESSED PICTURES AND
063500* SPACE-SEPARATED SO 500-PARSE-INVENTORY-LINE CAN UNSTRING IT
063600* BACK APART ON THE NEXT LOAD.
063700*----------------------------------------------------------------
063800 400-WRITE-ITEM-LINE.
063900*    NAME MOVES STRAIGHT ACROSS, LEFT-JUSTIFIED IN ITS 30 BYTES.
064000     MOVE ITEM-NAME (WS-COPY-NDX) TO WS-OUT-NAME.
064100*    PRICE GOES OUT THROUGH THE ZERO-SUPPRESSED EDIT PICTURE SO
064200*    THE DECIMAL POINT AND ANY LEADING ZERO-SUPPRESSION MATCH
064300*    WHAT 500-PARSE-INVENTORY-LINE EXPECTS TO SEE ON RELOAD.
064400     MOVE ITEM-PRICE (WS-COPY-NDX) TO WS-OUT-PRICE-EDIT.
064500     MOVE WS-OUT-PRICE-EDIT TO WS-OUT-PRICE.
064600     MOVE ITEM-NUM-IN-STOCK (WS-COPY-NDX) TO WS-OUT-STOCK-EDIT.
064700     MOVE WS-OUT-STOCK-EDIT TO WS-OUT-STOCK.
064800     MOVE ITEM-REORDER-AMT (WS-COPY-NDX) TO WS-OUT-REORDER-EDIT.
064900     MOVE WS-OUT-REORDER-EDIT TO WS-OUT-REORDER.
065000*    ONE MOVE OF THE WHOLE GROUP PICKS UP THE FILLER PAD TOO.
065100     MOVE WS-OUTPUT-LINE TO INVENTORY-FILE-RECORD.
065200     WRITE INVENTORY-FILE-RECORD.
065300*----------------------------------------------------------------
065400* MAIN MENU (WHS-0390) - ONE PASS: PAINT THE FIVE LINES AND THE
065500* PROMPT, FOLD THE ANSWER TO UPPER CASE SO "f"/"F" BOTH WORK, AND
065600* BRANCH.  A BAD CHOICE FALLS THROUGH TO THE CONTINUE PROMPT
065700* WITHOUT DOING ANYTHING - THE OPERATOR JUST TRIES AGAIN.  F/A/L/
065800* N/Q ARE THE ONLY LETTERS THE CLASS TEST ACCEPTS.
065900*----------------------------------------------------------------
066000 200-PROCESS-MAIN-MENU.
066100     DISPLAY WS-MAIN-MENU-LINE-1.
066200     DISPLAY WS-MAIN-MENU-LINE-2.
066300     DISPLAY WS-MAIN-MENU-LINE-3.
066400     DISPLAY WS-MAIN-MENU-LINE-4.
066500     DISPLAY WS-MAIN-MENU-LINE-5.
066600     DISPLAY WS-MAIN-MENU-PROMPT.
066700     ACCEPT WS-MAIN-MENU-CHOICE.
066800     INSPECT WS-MAIN-MENU-CHOICE
066900         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
067000     IF WS-MAIN-MENU-CHOICE IS NOT VALID-MAIN-MENU-CLASS
067100         DISPLAY WS-INVALID-MENU-MESSAGE
067200         PERFORM 300-ASK-CONTINUE-PROMPT
067300     ELSE
067400         EVALUATE TRUE
067500*            Q SKIPS THE CONTINUE PROMPT ENTIRELY - THE OPERATOR
067600*            HAS ALREADY SAID THEY ARE DONE.
067700             WHEN WS-MAIN-MENU-CHOICE = "Q"
067800                 MOVE "Q" TO WS-EXIT-REASON
067900                 MOVE "Y" TO WS-SESSION-DONE-SW
068000             WHEN WS-MAIN-MENU-CHOICE = "F"
068100                 PERFORM 400-PROCESS-FIND-ACTION
068200                 PERFORM 300-ASK-CONTINUE-PROMPT
068300             WHEN WS-MAIN-MENU-CHOICE = "A"
068400                 PERFORM 400-PROCESS-ADD-ACTION
068500                 PERFORM 300-ASK-CONTINUE-PROMPT
068600             WHEN WS-MAIN-MENU-CHOICE = "L"
068700*                LIST-ALL PASSES THE LIVE TABLE STRAIGHT TO
068800*                PRINT-REPORT - NO SCRATCH COPY IS NEEDED SINCE
068900*                EVERY ROW IS PRINTED, IN TABLE ORDER.
069000                 MOVE "L" TO WS-REPORT-CODE
069100                 CALL "PRINT-REPORT" USING WS-REPORT-CODE
069200                     WS-ITEM-TABLE-COUNT WS-ITEM-ROW
069300                 PERFORM 300-ASK-CONTINUE-PROMPT
069400             WHEN OTHER
069500                 PERFORM 400-PROCESS-NEEDED-REORDER-ACTION
069600                 PERFORM 300-ASK-CONTINUE-PROMPT
069700         END-EVALUATE
069800     END-IF.
069900*----------------------------------------------------------------
070000* ASKED AFTER EVERY ACTION EXCEPT QUIT (WHS-0390) - RE-PROMPTS
070100* UNTIL A VALID Y OR N COMES BACK, EVEN IF THE MAIN MENU CHOICE
070200* ITSELF WAS INVALID, SO A CONFUSED OPERATOR ALWAYS GETS A WAY
070300* OUT WITHOUT HAVING TO GO BACK TO THE TOP OF THE MENU.
070400*----------------------------------------------------------------
070500 300-ASK-CONTINUE-PROMPT.
070600     MOVE "N" TO WS-CONTINUE-VALID-SW.
070700     PERFORM 400-PROMPT-AND-CHECK-CONTINUE
070800         UNTIL WS-CONTINUE-VALID.
070900*----------------------------------------------------------------
071000* N ENDS THE SESSION, Y LOOPS BACK TO THE MAIN MENU - ANYTHING
071100* ELSE IS REJECTED AND THE PROMPT REPEATS.
071200*----------------------------------------------------------------
071300 400-PROMPT-AND-CHECK-CONTINUE.
071400     DISPLAY WS-CONTINUE-PROMPT-TEXT.
071500     ACCEPT WS-CONTINUE-ANSWER.
071600     INSPECT WS-CONTINUE-ANSWER
071700         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
071800     IF WS-CONTINUE-ANSWER IS NOT VALID-YES-NO-CLASS
071900         DISPLAY WS-INVALID-YN-MESSAGE
072000     ELSE
072100         MOVE "Y" TO WS-CONTINUE-VALID-SW
072200*        "N" HERE ENDS THE SESSION EVEN THOUGH THE OPERATOR NEVER
072300*        TOUCHED THE MAIN MENU'S OWN Q CHOICE.
072400         IF WS-CONTINUE-ANSWER = "N"
072500             MOVE "N" TO WS-EXIT-REASON
072600             MOVE "Y" TO WS-SESSION-DONE-SW
072700         END-IF
072800     END-IF.
072900*----------------------------------------------------------------
073000* FIND, AND ITS SALE/REORDER/DELETE/CANCEL SUBMENU
073100*----------------------------------------------------------------
073200 400-PROCESS-FIND-ACTION.
073300     DISPLAY WS-FIND-NAME-PROMPT.
073400     ACCEPT WS-SEARCH-NAME.
073500     IF WS-SEARCH-NAME = SPACES
073600         DISPLAY WS-BLANK-NAME-MESSAGE
073700     ELSE
073800         PERFORM 500-FIND-ITEM-BY-NAME
073900         MOVE "F" TO WS-REPORT-CODE
074000         IF WS-FOUND-NDX = 0
074100             MOVE 0 TO WS-REPORT-ROW-COUNT
074200         ELSE
074300             MOVE 1 TO WS-REPORT-ROW-COUNT
074400             MOVE ITEM-ENTRY-ALPHA (WS-FOUND-NDX)
074500                 TO WS-REPORT-ROW-RAW (1)
074600         END-IF
074700         CALL "PRINT-REPORT" USING WS-REPORT-CODE
074800             WS-REPORT-ROW-COUNT WS-REPORT-TABLE
074900*        THE SALE/REORDER/DELETE SUBMENU ONLY MAKES SENSE WHEN
075000*        SOMETHING WAS ACTUALLY FOUND TO ACT ON.
075100         IF WS-FOUND-NDX NOT = 0
075200             PERFORM 500-PROCESS-FIND-SUBMENU
075300         END-IF
075400     END-IF.
075500*----------------------------------------------------------------
075600* CASE-INSENSITIVE BINARY SEARCH OF THE SORTED TABLE.  RETURNS
075700* WS-FOUND-NDX = 0 WHEN NO EXACT MATCH IS PRESENT.
075800*----------------------------------------------------------------
075900 500-FIND-ITEM-BY-NAME.
076000     MOVE WS-SEARCH-NAME TO WS-SEARCH-NAME-UC.
076100     INSPECT WS-SEARCH-NAME-UC
076200         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
076300     MOVE 0 TO WS-FOUND-NDX.
076400*    AN EMPTY TABLE SKIPS THE SEARCH ENTIRELY - LOW/HIGH WOULD
076500*    OTHERWISE BE SET UP BACKWARDS (1 TO 0) AND NEVER ENTER THE
076600*    PERFORM UNTIL LOOP ANYWAY, BUT THIS IS CLEARER.
076700     IF WS-ITEM-TABLE-COUNT > 0
076800         MOVE 1 TO WS-LOW-NDX
076900         MOVE WS-ITEM-TABLE-COUNT TO WS-HIGH-NDX
077000         PERFORM 600-BINARY-SEARCH-STEP
077100             UNTIL WS-LOW-NDX > WS-HIGH-NDX
077200                OR WS-FOUND-NDX NOT = 0
077300     END-IF.
077400*----------------------------------------------------------------
077500* ONE PROBE OF THE SEARCH - NOT SEARCH ALL, SINCE THE TABLE'S
077600* KEY ORDER IS THE CASE-FOLDED NAME, NOT THE RAW MIXED-CASE
077700* ITEM-NAME COBOL WOULD COMPARE ON ITS OWN.
077800*----------------------------------------------------------------
077900 600-BINARY-SEARCH-STEP.
078000     COMPUTE WS-MID-NDX = (WS-LOW-NDX + WS-HIGH-NDX) / 2.
078100     MOVE ITEM-NAME (WS-MID-NDX) TO WS-COMPARE-NAME-UC.
078200     INSPECT WS-COMPARE-NAME-UC
078300         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
078400     EVALUATE TRUE
078500         WHEN WS-COMPARE-NAME-UC = WS-SEARCH-NAME-UC
078600             MOVE WS-MID-NDX TO WS-FOUND-NDX
078700*        MIDPOINT NAME SORTS BEFORE THE SEARCH KEY - NARROW TO
078800*        THE UPPER HALF OF THE REMAINING RANGE.
078900         WHEN WS-COMPARE-NAME-UC < WS-SEARCH-NAME-UC
079000             COMPUTE WS-LOW-NDX = WS-MID-NDX + 1
079100*        MIDPOINT NAME SORTS AFTER THE SEARCH KEY - NARROW TO
079200*        THE LOWER HALF.
079300         WHEN OTHER
079400             COMPUTE WS-HIGH-NDX = WS-MID-NDX - 1
079500     END-EVALUATE.
079600*----------------------------------------------------------------
079700* SHOWN ONLY WHEN THE FIND ABOVE ACTUALLY MATCHED A ROW
079800* (WHS-0245) - LETS THE CLERK POST A SALE OR RECEIPT, OR DELETE
079900* THE ITEM, WITHOUT RETYPING THE NAME.
080000*----------------------------------------------------------------
080100 500-PROCESS-FIND-SUBMENU.
080200     MOVE "N" TO WS-SUBMENU-DONE-SW.
080300     PERFORM 600-PROCESS-SUBMENU-CHOICE
080400         UNTIL WS-SUBMENU-DONE.
080500*----------------------------------------------------------------
080600* AN INVALID SUBMENU LETTER RE-PROMPTS (SUBMENU-DONE STAYS "N")
080700* SO THE LOOP IN 500-PROCESS-FIND-SUBMENU KEEPS GOING; "C"
080800* (CANCEL) FALLS INTO WHEN OTHER AND JUST SETS THE DONE SWITCH.
080900*----------------------------------------------------------------
081000 600-PROCESS-SUBMENU-CHOICE.
081100     DISPLAY WS-SUBMENU-PROMPT.
081200     ACCEPT WS-SUBMENU-CHOICE.
081300     INSPECT WS-SUBMENU-CHOICE
081400         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
081500     IF WS-SUBMENU-CHOICE IS NOT VALID-SUBMENU-CLASS
081600         DISPLAY WS-INVALID-SUBMENU-MESSAGE
081700     ELSE
081800         EVALUATE TRUE
081900             WHEN WS-SUBMENU-CHOICE = "S"
082000                 PERFORM 700-PROCESS-SALE
082100             WHEN WS-SUBMENU-CHOICE = "R"
082200                 PERFORM 700-PROCESS-REORDER
082300             WHEN WS-SUBMENU-CHOICE = "D"
082400                 PERFORM 700-PROCESS-DELETE
082500*            "C" (CANCEL) FALLS IN HERE AND DOES NOTHING BUT
082600*            SET THE DONE SWITCH BELOW - THE VALID-SUBMENU-CLASS
082700*            TEST ABOVE ALREADY RULED OUT ANY OTHER LETTER.
082800             WHEN OTHER
082900                 CONTINUE
083000         END-EVALUATE
083100         MOVE "Y" TO WS-SUBMENU-DONE-SW
083200     END-IF.
083300*----------------------------------------------------------------
083400* SALE (WHS-0513) - ZERO IS A LEGAL SALE QUANTITY (A CLERK WHO
083500* KEYED S BY MISTAKE CAN JUST ENTER 0 AND MOVE ON), SO
083600* WS-QTY-MINIMUM IS SET TO 0 BEFORE THE SHARED ENTRY PARAGRAPH
083700* IS CALLED.  THE ARITHMETIC AND THE CLAMP-AT-ZERO RULE BOTH
083800* LIVE IN COMPUTE-STOCK, NOT HERE.
083900*----------------------------------------------------------------
084000 700-PROCESS-SALE.
084100     MOVE 0 TO WS-QTY-MINIMUM.
084200     MOVE WS-SALE-QTY-PROMPT TO WS-QTY-PROMPT-TEXT.
084300     PERFORM 800-EDIT-QUANTITY-ENTRY.
084400     MOVE WS-QTY-RESULT TO WS-SALE-QTY.
084500     MOVE "S" TO WS-CALL-TRANS-CODE.
084600     MOVE ITEM-NUM-IN-STOCK (WS-FOUND-NDX)
084700         TO WS-CALL-CURRENT-STOCK.
084800     MOVE WS-SALE-QTY TO WS-CALL-ADJUSTMENT-QTY.
084900*    COMPUTE-STOCK CLAMPS THE RESULT AT ZERO IF THE SALE
085000*    QUANTITY EXCEEDS WHAT IS ON HAND - THIS PROGRAM DOES NOT
085100*    REPEAT THAT CHECK, IT JUST TAKES BACK WHATEVER COMES BACK.
085200     CALL "COMPUTE-STOCK" USING WS-STOCK-CALL-PARMS.
085300     MOVE WS-CALL-NEW-STOCK TO ITEM-NUM-IN-STOCK (WS-FOUND-NDX).
085400     MOVE ITEM-NUM-IN-STOCK (WS-FOUND-NDX)
085500         TO WS-STOCK-DISPLAY-EDIT.
085600     DISPLAY WS-STOCK-UPDATED-MESSAGE WS-STOCK-DISPLAY-EDIT.
085700*----------------------------------------------------------------
085800* REORDER RECEIPT (WHS-0513) - SAME SHAPE AS THE SALE PARAGRAPH
085900* ABOVE, TRANS CODE "R" INSTEAD OF "S", COMPUTE-STOCK JUST ADDS
086000* THE QUANTITY IN RATHER THAN SUBTRACTING IT.
086100*----------------------------------------------------------------
086200 700-PROCESS-REORDER.
086300     MOVE 0 TO WS-QTY-MINIMUM.
086400     MOVE WS-REORDER-QTY-PROMPT TO WS-QTY-PROMPT-TEXT.
086500     PERFORM 800-EDIT-QUANTITY-ENTRY.
086600     MOVE WS-QTY-RESULT TO WS-REORDER-QTY.
086700     MOVE "R" TO WS-CALL-TRANS-CODE.
086800     MOVE ITEM-NUM-IN-STOCK (WS-FOUND-NDX)
086900         TO WS-CALL-CURRENT-STOCK.
087000     MOVE WS-REORDER-QTY TO WS-CALL-ADJUSTMENT-QTY.
087100*    "R" TELLS COMPUTE-STOCK TO ADD RATHER THAN SUBTRACT - NO
087200*    CLAMPING IS NEEDED ON THIS SIDE, A RECEIPT CAN ONLY RAISE
087300*    THE STOCK COUNT.
087400     CALL "COMPUTE-STOCK" USING WS-STOCK-CALL-PARMS.
087500     MOVE WS-CALL-NEW-STOCK TO ITEM-NUM-IN-STOCK (WS-FOUND-NDX).
087600     MOVE ITEM-NUM-IN-STOCK (WS-FOUND-NDX)
087700         TO WS-STOCK-DISPLAY-EDIT.
087800     DISPLAY WS-STOCK-UPDATED-MESSAGE WS-STOCK-DISPLAY-EDIT.
087900*----------------------------------------------------------------
088000* DELETE - NO CONFIRMATION PROMPT, THE FIND-RESULT DISPLAY THE
088100* OPERATOR JUST SAW SERVES AS THE CHECK.
088200*----------------------------------------------------------------
088300 700-PROCESS-DELETE.
088400*    WS-FOUND-NDX IS STILL SET FROM THE FIND THAT GOT US INTO
088500*    THIS SUBMENU IN THE FIRST PLACE - NO NAME RE-LOOKUP NEEDED.
088600     PERFORM 800-REMOVE-ITEM-ROW.
088700     DISPLAY WS-ITEM-DELETED-MESSAGE.
088800*----------------------------------------------------------------
088900* CLOSE THE GAP LEFT BY THE DELETED ROW - EVERY ROW BELOW IT
089000* SHIFTS DOWN ONE, MOVED WHOLE VIA THE ALPHA REDEFINITION.
089100*----------------------------------------------------------------
089200 800-REMOVE-ITEM-ROW.
089300*    SHIFTS TOP-TO-BOTTOM, STARTING AT THE DELETED ROW'S OWN
089400*    SUBSCRIPT, SO EACH ROW IS OVERWRITTEN BY THE ONE BELOW IT
089500*    BEFORE THAT LOWER ROW IS ITSELF OVERWRITTEN IN TURN.
089600     PERFORM 900-SHIFT-ROW-DOWN
089700         VARYING WS-SHIFT-NDX FROM WS-FOUND-NDX BY 1
089800         UNTIL WS-SHIFT-NDX >= WS-ITEM-TABLE-COUNT.
089900     SUBTRACT 1 FROM WS-ITEM-TABLE-COUNT.
090000*----------------------------------------------------------------
090100* ONE SLOT OF THE DOWNWARD SHIFT (VARYING COUNTS UP FROM THE
090200* DELETED ROW IN THE CALLER) - MIRROR IMAGE OF 950-SHIFT-ROW-UP
090300* BELOW, USED BY THE INSERT SIDE OF ADD/UPDATE.
090400*----------------------------------------------------------------
090500 900-SHIFT-ROW-DOWN.
090600*    PULLS THE NEXT ROW DOWN INTO THIS ONE'S SLOT.
090700     MOVE ITEM-ENTRY-ALPHA (WS-SHIFT-NDX + 1)
090800         TO ITEM-ENTRY-ALPHA (WS-SHIFT-NDX).
090900*----------------------------------------------------------------
091000* ADD ITEM (WHS-0390) - NAME AND PRICE ARE RE-PROMPTED UNTIL
091100* VALID; THE REORDER AMOUNT REUSES THE SHARED QUANTITY EDIT WITH
091200* A MINIMUM OF 1 (A NEW ITEM CAN'T BE ADDED WITH A REORDER POINT
091300* OF ZERO).  STARTING STOCK IS ALWAYS TWICE THE REORDER AMOUNT -
091400* THERE IS NO PROMPT FOR STARTING STOCK ON A NEW ITEM.
091500*----------------------------------------------------------------
091600 400-PROCESS-ADD-ACTION.
091700     PERFORM 800-EDIT-NAME-ENTRY-LOOP.
091800     PERFORM 800-EDIT-PRICE-ENTRY-LOOP.
091900*    MINIMUM OF 1 - A REORDER POINT OF ZERO WOULD NEVER TRIP THE
092000*    NEEDS-REORDER TEST BACK IN 600-CHECK-ROW-FOR-REORDER.
092100     MOVE 1 TO WS-QTY-MINIMUM.
092200     MOVE WS-ADD-REORDER-PROMPT TO WS-QTY-PROMPT-TEXT.
092300     PERFORM 800-EDIT-QUANTITY-ENTRY.
092400     MOVE WS-QTY-RESULT TO WS-NEW-REORDER-AMT.
092500     COMPUTE WS-NEW-STOCK = 2 * WS-NEW-REORDER-AMT.
092600     PERFORM 800-ADD-OR-UPDATE-ITEM.
092700     DISPLAY WS-ITEM-ADDED-MESSAGE.
092800*----------------------------------------------------------------
092900* RE-PROMPTS UNTIL A NON-BLANK NAME IS ENTERED - A BLANK NAME
093000* WOULD SORT AHEAD OF EVERYTHING ELSE IN THE TABLE AND IS NEVER
093100* A REAL ITEM, SO IT IS REJECTED RATHER THAN ACCEPTED.
093200*----------------------------------------------------------------
093300 800-EDIT-NAME-ENTRY-LOOP.
093400     MOVE "N" TO WS-NAME-VALID-SW.
093500     PERFORM 900-PROMPT-AND-CHECK-NAME UNTIL WS-NAME-VALID.
093600*----------------------------------------------------------------
093700* NO DUPLICATE-NAME CHECK HERE - A NAME THAT MATCHES AN EXISTING
093800* ITEM IS CAUGHT LATER, DOWN IN 800-ADD-OR-UPDATE-ITEM, WHICH
093900* TREATS IT AS AN UPDATE RATHER THAN REJECTING THE ENTRY.
094000*----------------------------------------------------------------
094100 900-PROMPT-AND-CHECK-NAME.
094200     DISPLAY WS-ADD-NAME-PROMPT.
094300     ACCEPT WS-NEW-NAME.
094400     IF WS-NEW-NAME = SPACES
094500         DISPLAY WS-BLANK-NAME-MESSAGE
094600     ELSE
094700         MOVE "Y" TO WS-NAME-VALID-SW
094800     END-IF.
094900*----------------------------------------------------------------
095000* RE-PROMPTS UNTIL A VALID PRICE IS ENTERED, THEN COPIES THE
095100* CONVERTED RESULT OUT TO WS-NEW-PRICE FOR THE ADD-ITEM ROW.
095200*----------------------------------------------------------------
095300 800-EDIT-PRICE-ENTRY-LOOP.
095400     MOVE "N" TO WS-PRICE-VALID-SW.
095500     PERFORM 900-PROMPT-AND-CHECK-PRICE UNTIL WS-PRICE-VALID.
095600     MOVE WS-PRICE-RESULT TO WS-NEW-PRICE.
095700*----------------------------------------------------------------
095800* A TYPED PRICE IS SPLIT ON THE DECIMAL POINT (NO NUMVAL IN
095900* THIS SHOP'S COMPILER), EACH HALF RIGHT-JUSTIFIED, ZERO-FILLED
096000* AND CLASS-TESTED BEFORE BEING TRUSTED.
096100*----------------------------------------------------------------
096200 900-PROMPT-AND-CHECK-PRICE.
096300     DISPLAY WS-ADD-PRICE-PROMPT.
096400     ACCEPT WS-PRICE-ENTRY-TEXT.
096500     IF WS-PRICE-ENTRY-TEXT = SPACES
096600         DISPLAY WS-INVALID-PRICE-MESSAGE
096700     ELSE
096800*        SPLIT ON THE DECIMAL POINT - A WHOLE-DOLLAR ENTRY WITH
096900*        NO "." AT ALL LEAVES THE FRACTION SIDE BLANK, WHICH IS
097000*        TREATED AS .00 BELOW, NOT AS AN ERROR.
097100         MOVE SPACES TO WS-PRICE-WHOLE-TEXT WS-PRICE-FRAC-TEXT
097200         UNSTRING WS-PRICE-ENTRY-TEXT DELIMITED BY "."
097300             INTO WS-PRICE-WHOLE-TEXT WS-PRICE-FRAC-TEXT
097400         IF WS-PRICE-WHOLE-TEXT = SPACES
097500             DISPLAY WS-INVALID-PRICE-MESSAGE
097600         ELSE
097700             MOVE WS-PRICE-WHOLE-TEXT TO WS-PRICE-WHOLE-TEXT-R
097800             INSPECT WS-PRICE-WHOLE-TEXT-R
097900                 REPLACING LEADING SPACE BY ZERO
098000             IF WS-PRICE-FRAC-TEXT = SPACES
098100                 MOVE ZEROS TO WS-PRICE-FRAC-TEXT-R
098200             ELSE
098300                 MOVE WS-PRICE-FRAC-TEXT TO WS-PRICE-FRAC-TEXT-R
098400                 INSPECT WS-PRICE-FRAC-TEXT-R
098500                     REPLACING LEADING SPACE BY ZERO
098600             END-IF
098700*            BOTH HALVES MUST BE NUMERIC BEFORE THE COMPUTE IS
098800*            TRUSTED - A STRAY LETTER IN EITHER HALF WOULD
098900*            OTHERWISE ABEND THE COMPUTE STATEMENT BELOW.
099000             IF WS-PRICE-WHOLE-TEXT-R NOT NUMERIC
099100                 OR WS-PRICE-FRAC-TEXT-R NOT NUMERIC
099200                     DISPLAY WS-INVALID-PRICE-MESSAGE
099300             ELSE
099400                 COMPUTE WS-PRICE-RESULT = WS-PRICE-WHOLE-NUM +
099500                     (WS-PRICE-FRAC-NUM / 100)
099600                 MOVE "Y" TO WS-PRICE-VALID-SW
099700             END-IF
099800         END-IF
099900     END-IF.
100000*----------------------------------------------------------------
100100* SHARED QUANTITY EDIT - WS-QTY-MINIMUM AND WS-QTY-PROMPT-TEXT
100200* ARE SET BY THE CALLER BEFORE THIS IS PERFORMED.
100300*----------------------------------------------------------------
100400 800-EDIT-QUANTITY-ENTRY.
100500     MOVE "N" TO WS-QTY-VALID-SW.
100600     PERFORM 900-PROMPT-AND-CHECK-QUANTITY
100700         UNTIL WS-QTY-VALID.
100800*----------------------------------------------------------------
100900* BLANK, NON-NUMERIC, OR BELOW WS-QTY-MINIMUM ALL RE-PROMPT -
101000* THE SAME PARAGRAPH SERVES SALE QTY, REORDER QTY, AND A NEW
101100* ITEM'S REORDER AMOUNT, EACH WITH ITS OWN MINIMUM AND PROMPT
101200* TEXT SET UP BY THE CALLER.
101300*----------------------------------------------------------------
101400 900-PROMPT-AND-CHECK-QUANTITY.
101500     DISPLAY WS-QTY-PROMPT-TEXT.
101600     ACCEPT WS-QTY-ENTRY-TEXT.
101700*    BLANK IS REJECTED BEFORE THE NUMERIC TEST EVEN RUNS - AN
101800*    ALL-SPACE FIELD PASSES REPLACING LEADING SPACE BY ZERO AND
101900*    WOULD OTHERWISE TEST AS A VALID ZERO.
102000     IF WS-QTY-ENTRY-TEXT = SPACES
102100         DISPLAY WS-INVALID-QTY-MESSAGE
102200     ELSE
102300         MOVE WS-QTY-ENTRY-TEXT TO WS-QTY-ENTRY-TEXT-R
102400         INSPECT WS-QTY-ENTRY-TEXT-R
102500             REPLACING LEADING SPACE BY ZERO
102600         IF WS-QTY-ENTRY-TEXT-R NOT NUMERIC
102700             DISPLAY WS-INVALID-QTY-MESSAGE
102800         ELSE
102900             IF WS-QTY-ENTRY-NUM < WS-QTY-MINIMUM
103000                 DISPLAY WS-INVALID-QTY-MESSAGE
103100             ELSE
103200                 MOVE WS-QTY-ENTRY-NUM TO WS-QTY-RESULT
103300                 MOVE "Y" TO WS-QTY-VALID-SW
103400             END-IF
103500         END-IF
103600     END-IF.
103700*----------------------------------------------------------------
103800* SORTED ADD-OR-UPDATE (UPSERT BY CASE-INSENSITIVE NAME).  SCAN
103900* ASCENDING FOR THE FIRST ROW NAMING GREATER-OR-EQUAL; EQUAL
104000* REPLACES IN PLACE, GREATER INSERTS BEFORE IT, NONE FOUND
104100* APPENDS AT THE END.
104200*----------------------------------------------------------------
104300 800-ADD-OR-UPDATE-ITEM.
104400     MOVE WS-NEW-NAME TO WS-NEW-NAME-UC.
104500     INSPECT WS-NEW-NAME-UC
104600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
104700*    WS-INSERT-NDX STAYS ZERO IF THE SCAN NEVER FINDS A ROW
104800*    SORTING AT OR AFTER THE NEW NAME - THAT MEANS THE NEW NAME
104900*    BELONGS AT THE VERY BOTTOM OF THE TABLE.
105000     MOVE 0 TO WS-INSERT-NDX.
105100     PERFORM 900-SCAN-FOR-INSERT-POINT
105200         VARYING WS-SCAN-NDX FROM 1 BY 1
105300         UNTIL WS-SCAN-NDX > WS-ITEM-TABLE-COUNT
105400            OR WS-INSERT-NDX NOT = 0.
105500     IF WS-INSERT-NDX = 0
105600         PERFORM 900-APPEND-NEW-ITEM
105700     ELSE
105800*        RECHECK THE NAME AT THE INSERT POINT - EQUAL MEANS
105900*        THIS IS AN UPDATE TO AN EXISTING ITEM, NOT A NEW ONE.
106000         MOVE ITEM-NAME (WS-INSERT-NDX) TO WS-COMPARE-NAME-UC
106100         INSPECT WS-COMPARE-NAME-UC
106200             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
106300         IF WS-COMPARE-NAME-UC = WS-NEW-NAME-UC
106400             PERFORM 900-REPLACE-EXISTING-ITEM
106500         ELSE
106600             PERFORM 900-INSERT-NEW-ITEM
106700         END-IF
106800     END-IF.
106900*----------------------------------------------------------------
107000* WALKS THE TABLE ONE ROW AT A TIME LOOKING FOR THE FIRST NAME
107100* THAT SORTS AT OR AFTER THE NEW NAME (CASE-FOLDED, LIKE THE
107200* BINARY SEARCH ABOVE) - THAT ROW'S SUBSCRIPT IS WHERE THE NEW
107300* ITEM BELONGS.  A PLAIN SCAN, NOT A SEARCH ALL, SINCE THIS RUNS
107400* ONCE PER ADD/UPDATE AND THE TABLE IS NEVER LARGE ENOUGH TO
107500* JUSTIFY THE DUPLICATE ASCENDING-KEY BOOKKEEPING.
107600*----------------------------------------------------------------
107700 900-SCAN-FOR-INSERT-POINT.
107800     MOVE ITEM-NAME (WS-SCAN-NDX) TO WS-COMPARE-NAME-UC.
107900     INSPECT WS-COMPARE-NAME-UC
108000         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
108100     IF WS-COMPARE-NAME-UC >= WS-NEW-NAME-UC
108200         MOVE WS-SCAN-NDX TO WS-INSERT-NDX
108300     END-IF.
108400*----------------------------------------------------------------
108500* NEW NAME SORTS PAST EVERY ROW ALREADY IN THE TABLE - TACK IT
108600* ON THE END, NO SHIFTING NEEDED.
108700*----------------------------------------------------------------
108800 900-APPEND-NEW-ITEM.
108900*    GROWS THE TABLE BY ONE ROW FIRST, THEN FILLS IT - THE NEW
109000*    BOTTOM SUBSCRIPT IS THE TABLE COUNT ITSELF AFTER THE ADD.
109100     ADD 1 TO WS-ITEM-TABLE-COUNT.
109200     MOVE WS-NEW-NAME     TO ITEM-NAME (WS-ITEM-TABLE-COUNT).
109300     MOVE WS-NEW-PRICE    TO ITEM-PRICE (WS-ITEM-TABLE-COUNT).
109400     MOVE WS-NEW-STOCK    TO ITEM-NUM-IN-STOCK
109500                                  (WS-ITEM-TABLE-COUNT).
109600     MOVE WS-NEW-REORDER-AMT TO ITEM-REORDER-AMT
109700                                  (WS-ITEM-TABLE-COUNT).
109800*----------------------------------------------------------------
109900* SAME NAME ALREADY ON FILE (CASE-INSENSITIVE MATCH) - OVERLAY
110000* THE ROW IN PLACE, NO INSERT AND NO TABLE GROWTH.
110100*----------------------------------------------------------------
110200 900-REPLACE-EXISTING-ITEM.
110300*    OVERWRITES THE ROW IN PLACE - NO SHIFTING NEEDED SINCE THE
110400*    ROW COUNT DOES NOT CHANGE WHEN AN EXISTING NAME IS UPDATED.
110500     MOVE WS-NEW-NAME  TO ITEM-NAME (WS-INSERT-NDX).
110600     MOVE WS-NEW-PRICE TO ITEM-PRICE (WS-INSERT-NDX).
110700     MOVE WS-NEW-STOCK TO ITEM-NUM-IN-STOCK (WS-INSERT-NDX).
110800     MOVE WS-NEW-REORDER-AMT
110900         TO ITEM-REORDER-AMT (WS-INSERT-NDX).
111000*----------------------------------------------------------------
111100* OPEN UP ONE ROW AT WS-INSERT-NDX BY SHIFTING EVERYTHING FROM
111200* THE BOTTOM OF THE TABLE UP ONE SLOT, THEN DROP THE NEW ROW IN.
111300*----------------------------------------------------------------
111400 900-INSERT-NEW-ITEM.
111500*    COUNT GOES UP FIRST SO THE SHIFT BELOW HAS A VALID BOTTOM
111600*    SUBSCRIPT TO SHIFT FROM ON ITS VERY FIRST PASS.
111700     ADD 1 TO WS-ITEM-TABLE-COUNT.
111800     PERFORM 950-SHIFT-ROW-UP
111900         VARYING WS-SHIFT-NDX FROM WS-ITEM-TABLE-COUNT BY -1
112000         UNTIL WS-SHIFT-NDX <= WS-INSERT-NDX.
112100*    THE VACATED SLOT AT WS-INSERT-NDX NOW HOLDS THE NEW ROW.
112200     MOVE WS-NEW-NAME  TO ITEM-NAME (WS-INSERT-NDX).
112300     MOVE WS-NEW-PRICE TO ITEM-PRICE (WS-INSERT-NDX).
112400     MOVE WS-NEW-STOCK TO ITEM-NUM-IN-STOCK (WS-INSERT-NDX).
112500     MOVE WS-NEW-REORDER-AMT
112600         TO ITEM-REORDER-AMT (WS-INSERT-NDX).
112700*----------------------------------------------------------------
112800* ONE SLOT OF THE SHIFT, BOTTOM-TO-TOP (VARYING COUNTS DOWN IN
112900* THE CALLER) - MOVES THE WHOLE ROW IN ONE SHOT VIA THE ALPHA
113000* REDEFINITION ON ITEMREC.CPY (DWS 06/30/94) RATHER THAN FIELD
113100* BY FIELD.
113200*----------------------------------------------------------------
113300 950-SHIFT-ROW-UP.
113400*    PUSHES THIS ROW'S CONTENT UP FROM THE ROW ABOVE IT.
113500     MOVE ITEM-ENTRY-ALPHA (WS-SHIFT-NDX - 1)
113600         TO ITEM-ENTRY-ALPHA (WS-SHIFT-NDX).
113700*----------------------------------------------------------------
113800* SHOW NEEDED REORDERS (WHS-0578) - COLLECTS THE ROWS FIRST, THEN
113900* HANDS THEM ALL TO PRINT-REPORT IN ONE CALL, THE SAME WAY THE
114000* FIND RESULT AND THE FULL LISTING DO.
114100*----------------------------------------------------------------
114200 400-PROCESS-NEEDED-REORDER-ACTION.
114300*    "N" REPORT CODE TELLS PRINT-REPORT THIS IS THE
114400*    NEEDS-REORDER LISTING, NOT THE FULL LISTING OR A FIND HIT.
114500     PERFORM 500-BUILD-NEEDED-REORDER-TABLE.
114600     MOVE "N" TO WS-REPORT-CODE.
114700     CALL "PRINT-REPORT" USING WS-REPORT-CODE
114800         WS-REPORT-ROW-COUNT WS-REPORT-TABLE.
114900*----------------------------------------------------------------
115000* RESCANS THE WHOLE TABLE EVERY TIME RATHER THAN KEEPING A
115100* RUNNING REORDER LIST, SINCE A SALE OR RECEIPT CAN CHANGE ANY
115200* ROW'S ELIGIBILITY BETWEEN ONE MENU PASS AND THE NEXT.
115300*----------------------------------------------------------------
115400 500-BUILD-NEEDED-REORDER-TABLE.
115500     MOVE 0 TO WS-REPORT-ROW-COUNT.
115600     PERFORM 600-CHECK-ROW-FOR-REORDER
115700         VARYING WS-COPY-NDX FROM 1 BY 1
115800         UNTIL WS-COPY-NDX > WS-ITEM-TABLE-COUNT.
115900*----------------------------------------------------------------
116000* THE REORDER-ELIGIBILITY RULE ITSELF - STRICTLY LESS THAN, SO
116100* A ROW SITTING EXACTLY AT ITS REORDER POINT DOES NOT YET SHOW.
116200*----------------------------------------------------------------
116300 600-CHECK-ROW-FOR-REORDER.
116400     IF ITEM-NUM-IN-STOCK (WS-COPY-NDX)
116500             < ITEM-REORDER-AMT (WS-COPY-NDX)
116600         ADD 1 TO WS-REPORT-ROW-COUNT
116700         MOVE ITEM-ENTRY-ALPHA (WS-COPY-NDX)
116800             TO WS-REPORT-ROW-RAW (WS-REPORT-ROW-COUNT)
116900     END-IF.
