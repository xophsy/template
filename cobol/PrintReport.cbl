000100*****************************************************************
000200* PRINT-REPORT                                                 *
000300* FORMATS AND DISPLAYS ONE OF THE THREE STOCK REPORTS THAT     *
000400* INVENTORY-MANAGER OFFERS FROM ITS MAIN MENU - THE FIND       *
000500* RESULT, THE FULL LISTING, AND THE NEEDS-REORDER LISTING.     *
000600* ALL THREE SHARE ONE FOUR-COLUMN LAYOUT AND ARE WRITTEN TO    *
000700* THE OPERATOR'S SCREEN, NOT TO A PRINT FILE - THERE IS NO     *
000800* PRINTER ON THIS JOB.  NO COUNTS OR VALUE TOTALS ARE KEPT.    *
000900*****************************************************************
001000 IDENTIFICATION              DIVISION.
001100*----------------------------------------------------------------
001200 PROGRAM-ID.                 PRINT-REPORT.
001300 AUTHOR.                     R K MERCER.
001400 INSTALLATION.               CENTRAL WAREHOUSE SUPPLY - DATA
001500-                            PROCESSING.
001600 DATE-WRITTEN.               MARCH 16 1987.
001700 DATE-COMPILED.
001800 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
001900*
002000*----------------------------------------------------------------
002100* C H A N G E   L O G
002200*----------------------------------------------------------------
002300* RKM  03/16/87  WHS-0002  ORIGINAL - PRINTED THE FULL STOCK
002400*                          LISTING TO THE LINE PRINTER, ONE
002500*                          REPORT ONLY, WITH READ/WRITE COUNTS
002600*                          AND A DOLLAR-VALUE GRAND TOTAL.
002700* JLT  11/02/90  WHS-0136  ADDED THE NEEDS-REORDER LISTING AS A
002800*                          SECOND REPORT ON THE SAME RUN.
002900* DWS  02/17/93  WHS-0243  ADDED THE FIND-RESULT (SINGLE ITEM)
003000*                          REPORT FOR THE NEW ON-LINE INQUIRY
003100*                          SUBMENU.
003200* CAP  08/22/96  WHS-0389  MOVED ALL THREE REPORTS OFF THE LINE
003300*                          PRINTER AND ONTO THE OPERATOR'S
003400*                          SCREEN - INVENTORY-MANAGER RUNS
003500*                          INTERACTIVELY NOW, NOT AS A PRINT
003600*                          STEP.  READ/WRITE COUNTS AND THE
003700*                          VALUE TOTAL WERE DROPPED, THEY MADE
003800*                          NO SENSE ON A ONE-ITEM FIND RESULT.
003900* MHK  11/13/98  WHS-0398  Y2K CENTURY-WINDOW REVIEW - PROGRAM
004000*                          CARRIES NO DATE FIELDS, NO CHANGE
004100*                          REQUIRED.  SIGNED OFF FOR Y2K.
004200* GDP  04/05/03  WHS-0577  RENAMED FROM INVENTORY-REPORT TO
004300*                          PRINT-REPORT TO MATCH THE CALL IN
004400*                          THE REWRITTEN INVENTORY-MANAGER.
004500* TRB  09/18/06  WHS-0614  HEADING LINE WAS FLUSH-LEFT IN EVERY
004600*                          COLUMN - PRICE/IN STOCK/REORDER NOW
004700*                          JUSTIFIED RIGHT SO THE CAPTIONS LINE
004800*                          UP OVER THE ZERO-SUPPRESSED DETAIL
004900*                          COLUMNS BELOW THEM.
005000*----------------------------------------------------------------
005100 ENVIRONMENT                 DIVISION.
005200*----------------------------------------------------------------
005300 CONFIGURATION               SECTION.
005400 SOURCE-COMPUTER.            IBM-4341.
005500*----------------------------------------------------------------
005600 SPECIAL-NAMES.
005700     CLASS VALID-REPORT-CODE-CLASS IS "F" "L" "N".
005800*
005900*****************************************************************
006000 DATA                        DIVISION.
006100*----------------------------------------------------------------
006200 WORKING-STORAGE             SECTION.
006300*----------------------------------------------------------------
006400* THE HEADER AND DETAIL LINES ARE BUILT HERE AND HANDED TO
006500* DISPLAY ONE AT A TIME - NO FD, NO PRINT FILE (WHS-0389).
006600*----------------------------------------------------------------
006700* PRICE/IN STOCK/REORDER ARE JUSTIFIED RIGHT SO THE CAPTION TEXT
006800* LINES UP OVER THE RIGHT-JUSTIFIED, ZERO-SUPPRESSED DATA COLUMNS
006900* IN RL-DETAIL-LINE BELOW (WHS-0614).
007000 01  RL-COLUMN-HEADING.
007100     05  FILLER                      PIC X(30)
007200                                      VALUE "Item".
007300     05  FILLER                      PIC X(10)
007400                                      JUSTIFIED RIGHT
007500                                      VALUE "Price".
007600     05  FILLER                      PIC X(10)
007700                                      JUSTIFIED RIGHT
007800                                      VALUE "In Stock".
007900     05  FILLER                      PIC X(12)
008000                                      JUSTIFIED RIGHT
008100                                      VALUE "Reorder".
008200*
008300 01  RL-DETAIL-LINE.
008400     05  RL-NAME                     PIC X(30).
008500     05  RL-PRICE-X                  PIC X(10).
008600     05  RL-PRICE-EDIT REDEFINES RL-PRICE-X
008700                                     PIC ZZZZZZ9.99.
008800     05  RL-STOCK-X                  PIC X(10).
008900     05  RL-STOCK-EDIT REDEFINES RL-STOCK-X
009000                                     PIC Z(9)9.
009100     05  RL-REORDER-X                PIC X(12).
009200     05  RL-REORDER-EDIT REDEFINES RL-REORDER-X
009300                                     PIC Z(11)9.
009400*
009500 01  RL-PRICE-FOR-EDIT               PIC S9(7)V99.
009600 01  RL-STOCK-FOR-EDIT               PIC S9(7).
009700 01  RL-REORDER-FOR-EDIT             PIC S9(7).
009800 01  RL-NONE-FOUND-MESSAGE           PIC X(28)
009900                             VALUE "Item not found.".
010000 01  RL-NONE-LISTED-MESSAGE          PIC X(28)
010100                             VALUE "No items in inventory.".
010200 01  RL-NONE-NEEDED-MESSAGE          PIC X(28)
010300                             VALUE "No items need reordering.".
010400*
010500*----------------------------------------------------------------
010600 LINKAGE                     SECTION.
010700*----------------------------------------------------------------
010800* THE CALLER (INVENTORY-MANAGER) PASSES THE REPORT CODE, THE
010900* COUNT OF ROWS TO PRINT, AND THE ROWS THEMSELVES.  "F" IS THE
011000* ONE-ROW FIND RESULT, "L" THE FULL LISTING, "N" THE
011100* NEEDS-REORDER LISTING - THE CALLER HAS ALREADY DONE THE
011200* SELECTING; THIS PROGRAM ONLY FORMATS AND DISPLAYS.
011300*----------------------------------------------------------------
011400 01  LS-REPORT-CODE                  PIC X(01).
011500 01  LS-REPORT-ROW-COUNT             PIC S9(4) COMP.
011600* ROW LAYOUT MUST STAY BYTE-FOR-BYTE WITH ITEMREC.CPY (INCLUDING
011700* THE TRAILING FILLER) - INVENTORY-MANAGER'S TABLE IS BUILT FROM
011800* THAT SAME MEMBER AND IS PASSED HERE BY REFERENCE.
011900 01  LS-REPORT-TABLE.
012000     05  LS-REPORT-ROW OCCURS 0 TO 500 TIMES
012100             DEPENDING ON LS-REPORT-ROW-COUNT
012200             INDEXED BY LS-REPORT-NDX.
012300         10  LS-ITEM-NAME            PIC X(30).
012400         10  LS-ITEM-PRICE           PIC S9(7)V99.
012500         10  LS-ITEM-NUM-IN-STOCK    PIC S9(7).
012600         10  LS-ITEM-REORDER-AMT     PIC S9(7).
012700         10  FILLER                  PIC X(05).
012800*
012900*****************************************************************
013000 PROCEDURE                   DIVISION USING LS-REPORT-CODE
013100                             LS-REPORT-ROW-COUNT LS-REPORT-TABLE.
013200*----------------------------------------------------------------
013300* MAIN LINE
013400*----------------------------------------------------------------
013500 100-PRINT-REPORT.
013600     IF LS-REPORT-CODE IS NOT VALID-REPORT-CODE-CLASS
013700         DISPLAY "PRINT-REPORT - INVALID REPORT CODE"
013800         EXIT PROGRAM.
013900     IF LS-REPORT-ROW-COUNT = 0
014000         PERFORM 200-DISPLAY-EMPTY-MESSAGE
014100     ELSE
014200         PERFORM 200-DISPLAY-COLUMN-HEADING
014300         PERFORM 200-DISPLAY-DETAIL-LINES.
014400     EXIT PROGRAM.
014500*----------------------------------------------------------------
014600 200-DISPLAY-EMPTY-MESSAGE.
014700     EVALUATE TRUE
014800         WHEN LS-REPORT-CODE = "F"
014900             DISPLAY RL-NONE-FOUND-MESSAGE
015000         WHEN LS-REPORT-CODE = "L"
015100             DISPLAY RL-NONE-LISTED-MESSAGE
015200         WHEN LS-REPORT-CODE = "N"
015300             DISPLAY RL-NONE-NEEDED-MESSAGE
015400     END-EVALUATE.
015500*----------------------------------------------------------------
015600 200-DISPLAY-COLUMN-HEADING.
015700     DISPLAY RL-COLUMN-HEADING.
015800*----------------------------------------------------------------
015900 200-DISPLAY-DETAIL-LINES.
016000     PERFORM 300-DISPLAY-ONE-ROW
016100         VARYING LS-REPORT-NDX FROM 1 BY 1
016200         UNTIL LS-REPORT-NDX > LS-REPORT-ROW-COUNT.
016300*----------------------------------------------------------------
016400* ONE DETAIL LINE - NAME LEFT-JUSTIFIED IN 30, THE REST
016500* RIGHT-JUSTIFIED, ZERO-SUPPRESSED, IN THEIR SPEC'D WIDTHS.
016600*----------------------------------------------------------------
016700 300-DISPLAY-ONE-ROW.
016800     MOVE SPACES                  TO RL-DETAIL-LINE.
016900     MOVE LS-ITEM-NAME (LS-REPORT-NDX)      TO RL-NAME.
017000     MOVE LS-ITEM-PRICE (LS-REPORT-NDX)     TO RL-PRICE-FOR-EDIT.
017100     MOVE LS-ITEM-NUM-IN-STOCK (LS-REPORT-NDX)
017200                                       TO RL-STOCK-FOR-EDIT.
017300     MOVE LS-ITEM-REORDER-AMT (LS-REPORT-NDX)
017400                                       TO RL-REORDER-FOR-EDIT.
017500     MOVE RL-PRICE-FOR-EDIT        TO RL-PRICE-EDIT.
017600     MOVE RL-STOCK-FOR-EDIT        TO RL-STOCK-EDIT.
017700     MOVE RL-REORDER-FOR-EDIT      TO RL-REORDER-EDIT.
017800     DISPLAY RL-DETAIL-LINE.
